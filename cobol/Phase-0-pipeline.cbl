000100*****************************************************************         
000200*   TITLE:        AIR QUALITY BATCH PIPELINE DRIVER                       
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         0-PIPELINE.                                      
000500     AUTHOR.             R HENDRICKS.                                     
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       05/02/1988.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    05/02/1988  RH  INITIAL RELEASE.  CALLS THE FIVE STEPS OF            
001400*                    THE NIGHTLY AIR QUALITY RUN IN ORDER.                
001500*    03/11/1991  TLO AQ-0044  STEP NAMES MOVED INTO A TABLE SO            
001600*                    THE START/END LOG LINES SHARE ONE PARAGRAPH.         
001700*    12/04/1998  JKL Y2K-0002 RUN-DATE STAMP REVIEWED, BUILT              
001800*                    FROM A FOUR-DIGIT ACCEPT FROM DATE.                  
001900*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
002000*    05/22/2003  DNW AQ-0163  ALERT STEP SPLIT OUT AHEAD OF THE           
002100*                    REPORT STEP, REPORT NOW REREADS THE ALERT            
002200*                    LOG INSTEAD OF BEING PASSED COUNTS.                  
002300*****************************************************************         
002400     ENVIRONMENT DIVISION.                                                
002500     CONFIGURATION SECTION.                                               
002600     SPECIAL-NAMES.                                                       
002700         C01 IS TOP-OF-FORM                                               
002800         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
002900         UPSI-0 IS WS-RERUN-INDICATOR.                                    
003000     DATA DIVISION.                                                       
003100     WORKING-STORAGE SECTION.                                             
003200*                                                                         
003300*    W00 - SWITCHES AND STEP COUNTER                                      
003400*                                                                         
003500 01  W00-SWITCHES.                                                        
003600     05  WS-STEP-COUNTER           PIC S9(4) COMP VALUE ZERO.             
003700     05  WS-RERUN-INDICATOR        PIC X(01) VALUE SPACE.                 
003800     05  FILLER                    PIC X(01) VALUE SPACE.                 
003900*                                                                         
004000*    W01 - FIVE-STEP RUN TABLE (PROGRAM-ID AND LABEL)                     
004100*                                                                         
004200 01  W01-STEP-TABLE.                                                      
004300     05  WS-STEP-ROW OCCURS 5 TIMES                                       
004400                     INDEXED BY WS-STEP-IDX.                              
004500         10  WS-STEP-PROGRAM       PIC X(10).                             
004600         10  WS-STEP-LABEL         PIC X(20).                             
004700     05  FILLER                    PIC X(01) VALUE SPACE.                 
004800 01  W02-STEP-TABLE-VIEW REDEFINES W01-STEP-TABLE.                        
004900     05  WS-STEP-BYTES             PIC X(151).                            
005000*                                                                         
005100*    W03 - RUN-DATE STAMP FOR THE OPENING LOG LINE (ACCEPT, NOT           
005200*          A FUNCTION CALL)                                               
005300*                                                                         
005400 01  WS-ACCEPT-DATE                PIC 9(08).                             
005500 01  W04-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.                      
005600     05  WS-ACCEPT-YYYY            PIC 9(04).                             
005700     05  WS-ACCEPT-MM              PIC 9(02).                             
005800     05  WS-ACCEPT-DD              PIC 9(02).                             
005900 01  WS-ACCEPT-TIME                PIC 9(08).                             
006000 01  W05-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.                      
006100     05  WS-ACCEPT-HH              PIC 9(02).                             
006200     05  WS-ACCEPT-MI              PIC 9(02).                             
006300     05  WS-ACCEPT-SS              PIC 9(02).                             
006400     05  WS-ACCEPT-CC              PIC 9(02).                             
006500     PROCEDURE DIVISION.                                                  
006600*                                                                         
006700*    NIGHTLY BATCH DRIVER -- RUNS THE FIVE AIR QUALITY STEPS IN           
006800*    FIXED ORDER, EXTRACT THROUGH REPORT, LOGGING START/FINISH            
006900*    FOR EACH (AQ-0044, SEE CHANGE LOG).                                  
007000*                                                                         
007100     MAIN-PROCEDURE.                                                      
007200         PERFORM 0100-INITIALIZE                                          
007300             THRU 0100-INITIALIZE-EXIT.                                   
007400         PERFORM 0200-RUN-ALL-STEPS                                       
007500             THRU 0200-RUN-ALL-STEPS-EXIT                                 
007600             VARYING WS-STEP-IDX FROM 1 BY 1                              
007700             UNTIL WS-STEP-IDX > 5.                                       
007800         PERFORM 0900-FINALIZE                                            
007900             THRU 0900-FINALIZE-EXIT.                                     
008000         STOP RUN.                                                        
008100*                                                                         
008200*                                                                         
008300*    STAMPS THE OPENING LOG LINE FROM TODAY'S DATE/TIME AND               
008400*    LOADS THE FIVE-STEP PROGRAM-ID/LABEL TABLE ONCE SO                   
008500*    0200 BELOW NEEDS NO HARD-CODED STEP NAMES.                           
008600*                                                                         
008700     0100-INITIALIZE.                                                     
008800         ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                        
008900         ACCEPT WS-ACCEPT-TIME FROM TIME.                                 
009000         DISPLAY '0-PIPELINE: AIR QUALITY BATCH RUN FOR '                 
009100             WS-ACCEPT-YYYY '-' WS-ACCEPT-MM '-' WS-ACCEPT-DD             
009200             ' ' WS-ACCEPT-HH ':' WS-ACCEPT-MI ':' WS-ACCEPT-SS.          
009300         MOVE '1-EXTRACT'  TO WS-STEP-PROGRAM(1).                         
009400         MOVE 'GENERATE RAW READINGS' TO WS-STEP-LABEL(1).                
009500         MOVE '2-TRANSF'   TO WS-STEP-PROGRAM(2).                         
009600         MOVE 'CLEAN, SCORE, ENRICH'  TO WS-STEP-LABEL(2).                
009700         MOVE '3-LOAD'     TO WS-STEP-PROGRAM(3).                         
009800         MOVE 'LOAD LOCATIONS/READINGS' TO WS-STEP-LABEL(3).              
009900         MOVE '4-ALERT'    TO WS-STEP-PROGRAM(4).                         
010000         MOVE 'CHECK THRESHOLDS'     TO WS-STEP-LABEL(4).                 
010100         MOVE '5-REPORT'   TO WS-STEP-PROGRAM(5).                         
010200         MOVE 'PRINT SUMMARY REPORT' TO WS-STEP-LABEL(5).                 
010300         .                                                                
010400     0100-INITIALIZE-EXIT.                                                
010500         EXIT.                                                            
010600         .                                                                
010700*                                                                         
010800*    ONE PASS PER STEP -- LOGS THE STEP LABEL, CALLS THE STEP             
010900*    PROGRAM, THEN LOGS COMPLETION BEFORE MOVING ON.                      
011000*                                                                         
011100     0200-RUN-ALL-STEPS.                                                  
011200         DISPLAY '0-PIPELINE: STARTING '                                  
011300             WS-STEP-LABEL(WS-STEP-IDX).                                  
011400         PERFORM 0210-CALL-ONE-STEP                                       
011500             THRU 0210-CALL-ONE-STEP-EXIT.                                
011600         DISPLAY '0-PIPELINE: FINISHED '                                  
011700             WS-STEP-LABEL(WS-STEP-IDX).                                  
011800         .                                                                
011900     0200-RUN-ALL-STEPS-EXIT.                                             
012000         EXIT.                                                            
012100         .                                                                
012200*                                                                         
012300*    AQ-0163 -- CALLS THE STEP PROGRAM FOR THE CURRENT INDEX.             
012400*    ALERT (STEP 4) NOW RUNS AHEAD OF REPORT (STEP 5) SINCE               
012500*    REPORT REREADS THE ALERT LOG RATHER THAN BEING PASSED                
012600*    ALERT COUNTS DIRECTLY.                                               
012700*                                                                         
012800     0210-CALL-ONE-STEP.                                                  
012900         EVALUATE WS-STEP-IDX                                             
013000             WHEN 1                                                       
013100                 CALL '1-EXTRACT'                                         
013200             WHEN 2                                                       
013300                 CALL '2-TRANSFORM'                                       
013400             WHEN 3                                                       
013500                 CALL '3-LOAD'                                            
013600             WHEN 4                                                       
013700                 CALL '4-ALERT'                                           
013800             WHEN 5                                                       
013900                 CALL '5-REPORT'                                          
014000         END-EVALUATE.                                                    
014100         .                                                                
014200     0210-CALL-ONE-STEP-EXIT.                                             
014300         EXIT.                                                            
014400         .                                                                
014500*                                                                         
014600*    LOGS BATCH COMPLETION.  NO FILES ARE OPEN AT THE DRIVER              
014700*    LEVEL TO CLOSE -- EACH STEP PROGRAM CLOSES ITS OWN.                  
014800*                                                                         
014900     0900-FINALIZE.                                                       
015000         DISPLAY '0-PIPELINE: BATCH RUN COMPLETE'.                        
015100         .                                                                
015200     0900-FINALIZE-EXIT.                                                  
015300         EXIT.                                                            
015400         .                                                                
