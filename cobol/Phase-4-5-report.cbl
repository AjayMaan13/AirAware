000100*****************************************************************         
000200*   TITLE:        AIR QUALITY SUMMARY REPORT WRITER                       
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         5-REPORT.                                        
000500     AUTHOR.             D N WALLACE.                                     
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       14/09/1989.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    09/14/1989  DNW INITIAL RELEASE.  THREE-SECTION PRINTED              
001400*                    SUMMARY OVER THE READING AND ALERT FILES.            
001500*    04/02/1991  TLO AQ-0051  CITY AVERAGE TABLE SWITCHED FROM A          
001600*                    FIXED THREE-CITY LIST TO A SEARCH/INSERT             
001700*                    TABLE, SITE LIST WAS GROWING.                        
001800*    11/18/1994  MRV AQ-0108  CATEGORY COUNTS MOVED OUT OF SIX            
001900*                    SEPARATE 77-LEVELS INTO A SEVEN-ROW TABLE.           
002000*    12/04/1998  JKL Y2K-0002 RUN-DATE STAMP REVIEWED, BUILT              
002100*                    FROM A FOUR-DIGIT ACCEPT FROM DATE.                  
002200*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
002300*    05/22/2003  DNW AQ-0163  ALERT COUNTS NOW READ BACK FROM             
002400*                    THE ALERT LOG INSTEAD OF BEING PASSED IN,            
002500*                    4-ALERT AND 5-REPORT RUN AS SEPARATE STEPS.          
002600*****************************************************************         
002700     ENVIRONMENT DIVISION.                                                
002800     CONFIGURATION SECTION.                                               
002900     SPECIAL-NAMES.                                                       
003000         C01 IS TOP-OF-FORM                                               
003100         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
003200         UPSI-0 IS WS-RERUN-INDICATOR.                                    
003300     INPUT-OUTPUT SECTION.                                                
003400     FILE-CONTROL.                                                        
003500         SELECT LOCATION-FILE ASSIGN TO "LOCATION"                        
003600             ORGANIZATION IS LINE SEQUENTIAL                              
003700             FILE STATUS IS WS-LOCATION-STATUS.                           
003800         SELECT READING-FILE ASSIGN TO "READING"                          
003900             ORGANIZATION IS LINE SEQUENTIAL                              
004000             FILE STATUS IS WS-READING-STATUS.                            
004100         SELECT ALERTLOG-FILE ASSIGN TO "ALERTLOG"                        
004200             ORGANIZATION IS LINE SEQUENTIAL                              
004300             FILE STATUS IS WS-ALERTLOG-STATUS.                           
004400         SELECT SUMMARY-FILE ASSIGN TO "SUMMRPT"                          
004500             ORGANIZATION IS LINE SEQUENTIAL                              
004600             FILE STATUS IS WS-SUMMARY-STATUS.                            
004700     DATA DIVISION.                                                       
004800     FILE SECTION.                                                        
004900     FD  LOCATION-FILE.                                                   
005000     COPY LOCREC.                                                         
005100     FD  READING-FILE.                                                    
005200     COPY READREC.                                                        
005300     FD  ALERTLOG-FILE.                                                   
005400     COPY ALERTREC.                                                       
005500     FD  SUMMARY-FILE.                                                    
005600 01  SR-REPORT-RECORD                 PIC X(132).                         
005700     WORKING-STORAGE SECTION.                                             
005800*                                                                         
005900*    W00 - SWITCHES AND FILE STATUS                                       
006000*                                                                         
006100 01  W00-SWITCHES.                                                        
006200     05  WS-LOCATION-STATUS       PIC X(02) VALUE '00'.                   
006300     05  WS-READING-STATUS       PIC X(02) VALUE '00'.                    
006400     05  WS-ALERTLOG-STATUS      PIC X(02) VALUE '00'.                    
006500     05  WS-SUMMARY-STATUS       PIC X(02) VALUE '00'.                    
006600     05  WS-EOF-LOC-SW           PIC X(01) VALUE SPACE.                   
006700         88  WS-EOF-LOC                   VALUE 'Y'.                      
006800     05  WS-EOF-RD-SW            PIC X(01) VALUE SPACE.                   
006900         88  WS-EOF-RD                    VALUE 'Y'.                      
007000     05  WS-EOF-AL-SW            PIC X(01) VALUE SPACE.                   
007100         88  WS-EOF-AL                    VALUE 'Y'.                      
007200     05  WS-FOUND-SW             PIC X(01) VALUE SPACE.                   
007300         88  WS-FOUND                     VALUE 'Y'.                      
007400     05  WS-RERUN-INDICATOR      PIC X(01) VALUE SPACE.                   
007500     05  FILLER                  PIC X(01) VALUE SPACE.                   
007600*                                                                         
007700*    W01 - LOCATION LOOKUP TABLE, SUBSCRIPTED BY LOCATION-ID              
007800*                                                                         
007900 01  W01-LOCATION-LOOKUP.                                                 
008000     05  WS-LOC-ROW OCCURS 50 TIMES                                       
008100                    INDEXED BY WS-LL-IDX.                                 
008200         10  WS-LOC-CITY          PIC X(20).                              
008300         10  WS-LOC-DISTRICT      PIC X(20).                              
008400     05  FILLER                   PIC X(01) VALUE SPACE.                  
008500 01  W02-LOCATION-LOOKUP-VIEW REDEFINES W01-LOCATION-LOOKUP.              
008600     05  WS-LOC-LOOKUP-BYTES      PIC X(2001).                            
008700*                                                                         
008800*    W03 - CITY/POLLUTANT AQI ACCUMULATOR TABLE                           
008900*                                                                         
009000 01  W03-CITY-AQI-TABLE.                                                  
009100     05  WS-CT-ROW OCCURS 20 TIMES                                        
009200                   INDEXED BY WS-CT-IDX.                                  
009300         10  WS-CT-CITY           PIC X(20).                              
009400         10  WS-CT-PM25-SUM       PIC S9(8) COMP.                         
009500         10  WS-CT-PM25-CNT       PIC S9(4) COMP.                         
009600         10  WS-CT-O3-SUM         PIC S9(8) COMP.                         
009700         10  WS-CT-O3-CNT         PIC S9(4) COMP.                         
009800         10  WS-CT-NO2-SUM        PIC S9(8) COMP.                         
009900         10  WS-CT-NO2-CNT        PIC S9(4) COMP.                         
010000     05  FILLER                   PIC X(01) VALUE SPACE.                  
010100 01  WS-CITY-USED                 PIC S9(4) COMP VALUE ZERO.              
010200*                                                                         
010300*    W04/W05 - FIXED SEVEN-ROW CATEGORY NAME AND COUNT TABLES             
010400*                                                                         
010500 01  W04-CATEGORY-NAMES.                                                  
010600     05  WS-CATNAME-ROW OCCURS 7 TIMES                                    
010700                        INDEXED BY WS-CAT-IDX.                            
010800         10  WS-CAT-NAME          PIC X(35).                              
010900     05  FILLER                   PIC X(01) VALUE SPACE.                  
011000 01  W05-CATEGORY-NAMES-VIEW REDEFINES W04-CATEGORY-NAMES.                
011100     05  WS-CATNAME-BYTES         PIC X(246).                             
011200 01  W06-CATEGORY-COUNTS.                                                 
011300     05  WS-CATCNT-ROW OCCURS 7 TIMES                                     
011400                       INDEXED BY WS-CAT-IDX2.                            
011500         10  WS-CAT-COUNT         PIC S9(6) COMP.                         
011600     05  FILLER                   PIC X(01) VALUE SPACE.                  
011700 01  WS-TOTAL-READINGS            PIC S9(6) COMP VALUE ZERO.              
011800 01  WS-TOTAL-HIGH                PIC S9(4) COMP VALUE ZERO.              
011900 01  WS-TOTAL-SEVERE              PIC S9(4) COMP VALUE ZERO.              
012000*                                                                         
012100*    W07 - RUN-DATE STAMP (ACCEPT, NOT A FUNCTION CALL)                   
012200*                                                                         
012300 01  WS-ACCEPT-DATE                PIC 9(08).                             
012400 01  W07-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.                      
012500     05  WS-ACCEPT-YYYY            PIC 9(04).                             
012600     05  WS-ACCEPT-MM              PIC 9(02).                             
012700     05  WS-ACCEPT-DD              PIC 9(02).                             
012800*                                                                         
012900*    W08 - PRINT LINE LAYOUTS FOR THE THREE REPORT SECTIONS               
013000*                                                                         
013100 01  WS-BLANK-LINE                 PIC X(132) VALUE SPACES.               
013200 01  WS-SECTION1-TITLE             PIC X(132)                             
013300         VALUE 'AVERAGE AQI BY CITY AND POLLUTANT'.                       
013400 01  WS-CITY-HEADING.                                                     
013500     05  FILLER                    PIC X(20) VALUE 'CITY'.                
013600     05  FILLER                    PIC X(11) VALUE 'PM25 AVG'.            
013700     05  FILLER                    PIC X(11) VALUE 'O3 AVG'.              
013800     05  FILLER                    PIC X(11) VALUE 'NO2 AVG'.             
013900     05  FILLER                    PIC X(79) VALUE SPACES.                
014000 01  WS-CITY-DETAIL.                                                      
014100     05  WD-CITY                   PIC X(20).                             
014200     05  WD-PM25-AVG               PIC ZZ9.9.                             
014300     05  FILLER                    PIC X(05).                             
014400     05  WD-O3-AVG                 PIC ZZ9.9.                             
014500     05  FILLER                    PIC X(05).                             
014600     05  WD-NO2-AVG                PIC ZZ9.9.                             
014700     05  FILLER                    PIC X(84).                             
014800 01  WS-SECTION2-TITLE             PIC X(132)                             
014900         VALUE 'READINGS BY AQI CATEGORY'.                                
015000 01  WS-CATEGORY-DETAIL.                                                  
015100     05  WC-CATEGORY               PIC X(35).                             
015200     05  WC-COUNT                  PIC ZZZZ9.                             
015300     05  FILLER                    PIC X(92).                             
015400 01  WS-SECTION3-TITLE             PIC X(132) VALUE 'TOTALS'.             
015500 01  WS-TOTAL-READINGS-LINE.                                              
015600     05  FILLER                    PIC X(25)                              
015700         VALUE 'TOTAL READINGS'.                                          
015800     05  WT-READING-COUNT          PIC ZZZZZ9.                            
015900     05  FILLER                    PIC X(101).                            
016000 01  WS-TOTAL-HIGH-LINE.                                                  
016100     05  FILLER                    PIC X(25)                              
016200         VALUE 'TOTAL ALERTS - HIGH'.                                     
016300     05  WT-HIGH-COUNT             PIC ZZZZZ9.                            
016400     05  FILLER                    PIC X(101).                            
016500 01  WS-TOTAL-SEVERE-LINE.                                                
016600     05  FILLER                    PIC X(25)                              
016700         VALUE 'TOTAL ALERTS - SEVERE'.                                   
016800     05  WT-SEVERE-COUNT           PIC ZZZZZ9.                            
016900     05  FILLER                    PIC X(101).                            
017000     PROCEDURE DIVISION.                                                  
017100*                                                                         
017200*    SUMMARY REPORT DRIVER -- BUILDS THE CITY/POLLUTANT MATRIX            
017300*    AND THE ALERT CATEGORY DISTRIBUTION FROM THE LOCATION,               
017400*    READING AND ALERT MASTERS, THEN PRINTS BOTH SECTIONS.                
017500*                                                                         
017600     MAIN-PROCEDURE.                                                      
017700         PERFORM 0100-INITIALIZE                                          
017800             THRU 0100-INITIALIZE-EXIT.                                   
017900         PERFORM 0150-READ-READING-RECORD                                 
018000             THRU 0150-READ-READING-RECORD-EXIT.                          
018100         PERFORM 0200-PROCESS-ALL-READINGS                                
018200             THRU 0200-PROCESS-ALL-READINGS-EXIT                          
018300             UNTIL WS-EOF-RD.                                             
018400         PERFORM 0250-READ-ALERT-RECORD                                   
018500             THRU 0250-READ-ALERT-RECORD-EXIT.                            
018600         PERFORM 0260-TALLY-ALL-ALERTS                                    
018700             THRU 0260-TALLY-ALL-ALERTS-EXIT                              
018800             UNTIL WS-EOF-AL.                                             
018900         PERFORM 0600-PRINT-CITY-MATRIX                                   
019000             THRU 0600-PRINT-CITY-MATRIX-EXIT.                            
019100         PERFORM 0700-PRINT-CATEGORY-DISTRIBUTION                         
019200             THRU 0700-PRINT-CATEGORY-DISTRIBUTION-EXIT.                  
019300         PERFORM 0800-PRINT-TOTALS                                        
019400             THRU 0800-PRINT-TOTALS-EXIT.                                 
019500         PERFORM 0900-FINALIZE                                            
019600             THRU 0900-FINALIZE-EXIT.                                     
019700         STOP RUN.                                                        
019800*                                                                         
019900*                                                                         
020000*    OPENS ALL FOUR FILES AND LOADS THE FIXED CATEGORY-NAME               
020100*    TABLE USED BY THE SECOND REPORT SECTION.                             
020200*                                                                         
020300     0100-INITIALIZE.                                                     
020400         DISPLAY '5-REPORT: SUMMARY REPORT RUN STARTING'.                 
020500         OPEN INPUT LOCATION-FILE.                                        
020600         OPEN INPUT READING-FILE.                                         
020700         OPEN INPUT ALERTLOG-FILE.                                        
020800         OPEN OUTPUT SUMMARY-FILE.                                        
020900         ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                        
021000         PERFORM 0110-READ-LOCATION-RECORD                                
021100             THRU 0110-READ-LOCATION-RECORD-EXIT.                         
021200         PERFORM 0120-LOAD-ONE-LOCATION                                   
021300             THRU 0120-LOAD-ONE-LOCATION-EXIT                             
021400             UNTIL WS-EOF-LOC.                                            
021500         CLOSE LOCATION-FILE.                                             
021600         PERFORM 0130-LOAD-CATEGORY-NAMES                                 
021700             THRU 0130-LOAD-CATEGORY-NAMES-EXIT                           
021800             VARYING WS-CAT-IDX2 FROM 1 BY 1                              
021900             UNTIL WS-CAT-IDX2 > 7.                                       
022000         .                                                                
022100     0100-INITIALIZE-EXIT.                                                
022200         EXIT.                                                            
022300         .                                                                
022400*                                                                         
022500*    ONE LOCATION-MASTER READ, FLAGGING END OF FILE.                      
022600*                                                                         
022700     0110-READ-LOCATION-RECORD.                                           
022800         READ LOCATION-FILE                                               
022900             AT END                                                       
023000                 SET WS-EOF-LOC TO TRUE                                   
023100         END-READ.                                                        
023200         .                                                                
023300     0110-READ-LOCATION-RECORD-EXIT.                                      
023400         EXIT.                                                            
023500         .                                                                
023600*                                                                         
023700*    COPIES ONE LOCATION-MASTER ROW INTO THE CITY TOTALS                  
023800*    TABLE SO ITS DISTRICT AND COORDINATES ARE AVAILABLE                  
023900*    WHEN THE READING PASS BELOW ACCUMULATES AGAINST IT.                  
024000*                                                                         
024100     0120-LOAD-ONE-LOCATION.                                              
024200         MOVE LO-CITY     TO WS-LOC-CITY(LO-LOCATION-ID).                 
024300         MOVE LO-DISTRICT TO WS-LOC-DISTRICT(LO-LOCATION-ID).             
024400         PERFORM 0110-READ-LOCATION-RECORD                                
024500             THRU 0110-READ-LOCATION-RECORD-EXIT.                         
024600         .                                                                
024700     0120-LOAD-ONE-LOCATION-EXIT.                                         
024800         EXIT.                                                            
024900         .                                                                
025000*                                                                         
025100*    AQ-0116 -- SEVEN FIXED CATEGORY NAMES LOADED ONCE SO                 
025200*    THE DISTRIBUTION SECTION CAN PRINT ALL SEVEN ROWS EVEN               
025300*    WHEN A CATEGORY HAS NO ALERTS ON THIS RUN.                           
025400*                                                                         
025500     0130-LOAD-CATEGORY-NAMES.                                            
025600         MOVE ZERO TO WS-CAT-COUNT(WS-CAT-IDX2).                          
025700         EVALUATE WS-CAT-IDX2                                             
025800             WHEN 1                                                       
025900                 MOVE 'Good' TO WS-CAT-NAME(1)                            
026000             WHEN 2                                                       
026100                 MOVE 'Moderate' TO WS-CAT-NAME(2)                        
026200             WHEN 3                                                       
026300                 MOVE 'Unhealthy for Sensitive Groups'                    
026400                     TO WS-CAT-NAME(3)                                    
026500             WHEN 4                                                       
026600                 MOVE 'Unhealthy' TO WS-CAT-NAME(4)                       
026700             WHEN 5                                                       
026800                 MOVE 'Very Unhealthy' TO WS-CAT-NAME(5)                  
026900             WHEN 6                                                       
027000                 MOVE 'Hazardous' TO WS-CAT-NAME(6)                       
027100             WHEN 7                                                       
027200                 MOVE 'Other' TO WS-CAT-NAME(7)                           
027300         END-EVALUATE.                                                    
027400         .                                                                
027500     0130-LOAD-CATEGORY-NAMES-EXIT.                                       
027600         EXIT.                                                            
027700         .                                                                
027800*                                                                         
027900*    ONE READING-MASTER READ, FLAGGING END OF FILE.                       
028000*                                                                         
028100     0150-READ-READING-RECORD.                                            
028200         READ READING-FILE                                                
028300             AT END                                                       
028400                 SET WS-EOF-RD TO TRUE                                    
028500         END-READ.                                                        
028600         .                                                                
028700     0150-READ-READING-RECORD-EXIT.                                       
028800         EXIT.                                                            
028900         .                                                                
029000*                                                                         
029100*    DRIVES THE READING MASTER UNTIL EXHAUSTED, ACCUMULATING              
029200*    EACH ROW INTO ITS CITY'S RUNNING TOTALS.                             
029300*                                                                         
029400     0200-PROCESS-ALL-READINGS.                                           
029500         PERFORM 0300-ACCUMULATE-CITY-AQI                                 
029600             THRU 0300-ACCUMULATE-CITY-AQI-EXIT.                          
029700         PERFORM 0400-ACCUMULATE-CATEGORY                                 
029800             THRU 0400-ACCUMULATE-CATEGORY-EXIT.                          
029900         ADD 1 TO WS-TOTAL-READINGS.                                      
030000         PERFORM 0150-READ-READING-RECORD                                 
030100             THRU 0150-READ-READING-RECORD-EXIT.                          
030200         .                                                                
030300     0200-PROCESS-ALL-READINGS-EXIT.                                      
030400         EXIT.                                                            
030500         .                                                                
030600*                                                                         
030700*    ONE ALERT-MASTER READ, FLAGGING END OF FILE.                         
030800*                                                                         
030900     0250-READ-ALERT-RECORD.                                              
031000         READ ALERTLOG-FILE                                               
031100             AT END                                                       
031200                 SET WS-EOF-AL TO TRUE                                    
031300         END-READ.                                                        
031400         .                                                                
031500     0250-READ-ALERT-RECORD-EXIT.                                         
031600         EXIT.                                                            
031700         .                                                                
031800*                                                                         
031900*    DRIVES THE ALERT MASTER UNTIL EXHAUSTED, TALLYING EACH               
032000*    ALERT AGAINST ITS SEVERITY CATEGORY FOR SECTION TWO.                 
032100*                                                                         
032200     0260-TALLY-ALL-ALERTS.                                               
032300         EVALUATE AL-SEVERITY                                             
032400             WHEN 'High'                                                  
032500                 ADD 1 TO WS-TOTAL-HIGH                                   
032600             WHEN 'Severe'                                                
032700                 ADD 1 TO WS-TOTAL-SEVERE                                 
032800         END-EVALUATE.                                                    
032900         PERFORM 0250-READ-ALERT-RECORD                                   
033000             THRU 0250-READ-ALERT-RECORD-EXIT.                            
033100         .                                                                
033200     0260-TALLY-ALL-ALERTS-EXIT.                                          
033300         EXIT.                                                            
033400         .                                                                
033500*                                                                         
033600*    FINDS (OR INSERTS) THIS READING'S CITY IN THE CITY                   
033700*    TOTALS TABLE AND ADDS THE READING INTO ITS RUNNING SUM.              
033800*                                                                         
033900     0300-ACCUMULATE-CITY-AQI.                                            
034000         MOVE SPACE TO WS-FOUND-SW.                                       
034100         PERFORM 0310-SEARCH-CITY-ROW                                     
034200             THRU 0310-SEARCH-CITY-ROW-EXIT                               
034300             VARYING WS-CT-IDX FROM 1 BY 1                                
034400             UNTIL WS-CT-IDX > WS-CITY-USED OR WS-FOUND.                  
034500         IF NOT WS-FOUND                                                  
034600             PERFORM 0320-INSERT-CITY-ROW                                 
034700                 THRU 0320-INSERT-CITY-ROW-EXIT                           
034800         END-IF.                                                          
034900         .                                                                
035000     0300-ACCUMULATE-CITY-AQI-EXIT.                                       
035100         EXIT.                                                            
035200         .                                                                
035300*                                                                         
035400*    LINEAR SEARCH OF THE CITY TOTALS TABLE BY CITY NAME.                 
035500*                                                                         
035600     0310-SEARCH-CITY-ROW.                                                
035700         IF WS-CT-CITY(WS-CT-IDX) =                                       
035800                 WS-LOC-CITY(RD-LOCATION-ID)                              
035900             SET WS-FOUND TO TRUE                                         
036000             PERFORM 0330-ADD-READING-TO-ROW                              
036100                 THRU 0330-ADD-READING-TO-ROW-EXIT                        
036200         END-IF.                                                          
036300         .                                                                
036400     0310-SEARCH-CITY-ROW-EXIT.                                           
036500         EXIT.                                                            
036600         .                                                                
036700*                                                                         
036800*    ADDS A NEW CITY ROW THE FIRST TIME A CITY NAME APPEARS               
036900*    IN THE READING MASTER, ZEROING ITS THREE RUNNING SUMS.               
037000*                                                                         
037100     0320-INSERT-CITY-ROW.                                                
037200         IF WS-CITY-USED < 20                                             
037300             ADD 1 TO WS-CITY-USED                                        
037400             MOVE WS-LOC-CITY(RD-LOCATION-ID)                             
037500                 TO WS-CT-CITY(WS-CITY-USED)                              
037600             MOVE ZERO TO WS-CT-PM25-SUM(WS-CITY-USED)                    
037700             MOVE ZERO TO WS-CT-PM25-CNT(WS-CITY-USED)                    
037800             MOVE ZERO TO WS-CT-O3-SUM(WS-CITY-USED)                      
037900             MOVE ZERO TO WS-CT-O3-CNT(WS-CITY-USED)                      
038000             MOVE ZERO TO WS-CT-NO2-SUM(WS-CITY-USED)                     
038100             MOVE ZERO TO WS-CT-NO2-CNT(WS-CITY-USED)                     
038200             SET WS-CT-IDX TO WS-CITY-USED                                
038300             PERFORM 0330-ADD-READING-TO-ROW                              
038400                 THRU 0330-ADD-READING-TO-ROW-EXIT                        
038500         END-IF.                                                          
038600         .                                                                
038700     0320-INSERT-CITY-ROW-EXIT.                                           
038800         EXIT.                                                            
038900         .                                                                
039000*                                                                         
039100*    ADDS ONE READING'S VALUE INTO THE RUNNING SUM AND COUNT              
039200*    FOR ITS OWN POLLUTANT COLUMN -- PM25, O3 OR NO2 -- SO                
039300*    0620 BELOW CAN DIVIDE OUT A PER-POLLUTANT AVERAGE.                   
039400*                                                                         
039500     0330-ADD-READING-TO-ROW.                                             
039600         EVALUATE RD-PARAMETER                                            
039700             WHEN 'pm25'                                                  
039800                 ADD RD-AQI TO WS-CT-PM25-SUM(WS-CT-IDX)                  
039900                 ADD 1      TO WS-CT-PM25-CNT(WS-CT-IDX)                  
040000             WHEN 'o3'                                                    
040100                 ADD RD-AQI TO WS-CT-O3-SUM(WS-CT-IDX)                    
040200                 ADD 1      TO WS-CT-O3-CNT(WS-CT-IDX)                    
040300             WHEN 'no2'                                                   
040400                 ADD RD-AQI TO WS-CT-NO2-SUM(WS-CT-IDX)                   
040500                 ADD 1      TO WS-CT-NO2-CNT(WS-CT-IDX)                   
040600         END-EVALUATE.                                                    
040700         .                                                                
040800     0330-ADD-READING-TO-ROW-EXIT.                                        
040900         EXIT.                                                            
041000         .                                                                
041100*                                                                         
041200*    AQ-0116 -- ADDS ONE ALERT TO ITS CATEGORY'S RUNNING                  
041300*    COUNT FOR THE SECTION TWO DISTRIBUTION.                              
041400*                                                                         
041500     0400-ACCUMULATE-CATEGORY.                                            
041600         EVALUATE RD-AQI-CATEGORY                                         
041700             WHEN 'Good'                                                  
041800                 ADD 1 TO WS-CAT-COUNT(1)                                 
041900             WHEN 'Moderate'                                              
042000                 ADD 1 TO WS-CAT-COUNT(2)                                 
042100             WHEN 'Unhealthy for Sensitive Groups'                        
042200                 ADD 1 TO WS-CAT-COUNT(3)                                 
042300             WHEN 'Unhealthy'                                             
042400                 ADD 1 TO WS-CAT-COUNT(4)                                 
042500             WHEN 'Very Unhealthy'                                        
042600                 ADD 1 TO WS-CAT-COUNT(5)                                 
042700             WHEN 'Hazardous'                                             
042800                 ADD 1 TO WS-CAT-COUNT(6)                                 
042900             WHEN OTHER                                                   
043000                 ADD 1 TO WS-CAT-COUNT(7)                                 
043100         END-EVALUATE.                                                    
043200         .                                                                
043300     0400-ACCUMULATE-CATEGORY-EXIT.                                       
043400         EXIT.                                                            
043500         .                                                                
043600*                                                                         
043700*    REPORT SECTION ONE -- ONE PRINTED ROW PER CITY SHOWING               
043800*    ITS THREE POLLUTANT AVERAGES SIDE BY SIDE.                           
043900*                                                                         
044000     0600-PRINT-CITY-MATRIX.                                              
044100         MOVE WS-SECTION1-TITLE TO SR-REPORT-RECORD.                      
044200         WRITE SR-REPORT-RECORD.                                          
044300         MOVE WS-BLANK-LINE TO SR-REPORT-RECORD.                          
044400         WRITE SR-REPORT-RECORD.                                          
044500         MOVE WS-CITY-HEADING TO SR-REPORT-RECORD.                        
044600         WRITE SR-REPORT-RECORD.                                          
044700         PERFORM 0610-PRINT-ONE-CITY-ROW                                  
044800             THRU 0610-PRINT-ONE-CITY-ROW-EXIT                            
044900             VARYING WS-CT-IDX FROM 1 BY 1                                
045000             UNTIL WS-CT-IDX > WS-CITY-USED.                              
045100         MOVE WS-BLANK-LINE TO SR-REPORT-RECORD.                          
045200         WRITE SR-REPORT-RECORD.                                          
045300         .                                                                
045400     0600-PRINT-CITY-MATRIX-EXIT.                                         
045500         EXIT.                                                            
045600         .                                                                
045700*                                                                         
045800*    BUILDS AND WRITES ONE CITY'S DETAIL LINE.                            
045900*                                                                         
046000     0610-PRINT-ONE-CITY-ROW.                                             
046100         MOVE SPACES TO WS-CITY-DETAIL.                                   
046200         MOVE WS-CT-CITY(WS-CT-IDX) TO WD-CITY.                           
046300         PERFORM 0620-COMPUTE-CITY-AVERAGES                               
046400             THRU 0620-COMPUTE-CITY-AVERAGES-EXIT.                        
046500         WRITE SR-REPORT-RECORD FROM WS-CITY-DETAIL.                      
046600         .                                                                
046700     0610-PRINT-ONE-CITY-ROW-EXIT.                                        
046800         EXIT.                                                            
046900         .                                                                
047000     0620-COMPUTE-CITY-AVERAGES.                                          
047100*    THREE-POLLUTANT AVERAGE, CHAINED ONE POLLUTANT PER                   
047200*    PARAGRAPH.  A CITY WITH NO READINGS YET FOR A GIVEN                  
047300*    POLLUTANT PRINTS A ZERO AVERAGE RATHER THAN DIVIDING BY              
047400*    ZERO, AND CONTROL DROPS STRAIGHT THROUGH TO THE NEXT                 
047500*    POLLUTANT'S PARAGRAPH.                                               
047600         IF WS-CT-PM25-CNT(WS-CT-IDX) > 0                                 
047700             GO TO 0622-COMPUTE-PM25-AVERAGE.                             
047800         MOVE ZERO TO WD-PM25-AVG.                                        
047900         GO TO 0624-COMPUTE-O3-AVERAGE.                                   
048000     0622-COMPUTE-PM25-AVERAGE.                                           
048100         COMPUTE WD-PM25-AVG ROUNDED =                                    
048200             WS-CT-PM25-SUM(WS-CT-IDX) /                                  
048300             WS-CT-PM25-CNT(WS-CT-IDX).                                   
048400     0624-COMPUTE-O3-AVERAGE.                                             
048500         IF WS-CT-O3-CNT(WS-CT-IDX) > 0                                   
048600             GO TO 0626-COMPUTE-O3-AVERAGE.                               
048700         MOVE ZERO TO WD-O3-AVG.                                          
048800         GO TO 0628-COMPUTE-NO2-AVERAGE.                                  
048900     0626-COMPUTE-O3-AVERAGE.                                             
049000         COMPUTE WD-O3-AVG ROUNDED =                                      
049100             WS-CT-O3-SUM(WS-CT-IDX) /                                    
049200             WS-CT-O3-CNT(WS-CT-IDX).                                     
049300     0628-COMPUTE-NO2-AVERAGE.                                            
049400         IF WS-CT-NO2-CNT(WS-CT-IDX) > 0                                  
049500             GO TO 0629-COMPUTE-NO2-AVERAGE.                              
049600         MOVE ZERO TO WD-NO2-AVG.                                         
049700         GO TO 0620-COMPUTE-CITY-AVERAGES-EXIT.                           
049800     0629-COMPUTE-NO2-AVERAGE.                                            
049900         COMPUTE WD-NO2-AVG ROUNDED =                                     
050000             WS-CT-NO2-SUM(WS-CT-IDX) /                                   
050100             WS-CT-NO2-CNT(WS-CT-IDX).                                    
050200         .                                                                
050300     0620-COMPUTE-CITY-AVERAGES-EXIT.                                     
050400         EXIT.                                                            
050500         .                                                                
050600*                                                                         
050700*    REPORT SECTION TWO -- FIXED SEVEN-ROW ALERT SEVERITY                 
050800*    DISTRIBUTION, PRINTED IN THE ORDER LOADED BY 0130 ABOVE.             
050900*                                                                         
051000     0700-PRINT-CATEGORY-DISTRIBUTION.                                    
051100         MOVE WS-SECTION2-TITLE TO SR-REPORT-RECORD.                      
051200         WRITE SR-REPORT-RECORD.                                          
051300         MOVE WS-BLANK-LINE TO SR-REPORT-RECORD.                          
051400         WRITE SR-REPORT-RECORD.                                          
051500         PERFORM 0710-PRINT-ONE-CATEGORY-ROW                              
051600             THRU 0710-PRINT-ONE-CATEGORY-ROW-EXIT                        
051700             VARYING WS-CAT-IDX2 FROM 1 BY 1                              
051800             UNTIL WS-CAT-IDX2 > 7.                                       
051900         MOVE WS-BLANK-LINE TO SR-REPORT-RECORD.                          
052000         WRITE SR-REPORT-RECORD.                                          
052100         .                                                                
052200     0700-PRINT-CATEGORY-DISTRIBUTION-EXIT.                               
052300         EXIT.                                                            
052400         .                                                                
052500*                                                                         
052600*    BUILDS AND WRITES ONE CATEGORY'S DETAIL LINE.                        
052700*                                                                         
052800     0710-PRINT-ONE-CATEGORY-ROW.                                         
052900         MOVE SPACES TO WS-CATEGORY-DETAIL.                               
053000         MOVE WS-CAT-NAME(WS-CAT-IDX2)  TO WC-CATEGORY.                   
053100         MOVE WS-CAT-COUNT(WS-CAT-IDX2) TO WC-COUNT.                      
053200         WRITE SR-REPORT-RECORD FROM WS-CATEGORY-DETAIL.                  
053300         .                                                                
053400     0710-PRINT-ONE-CATEGORY-ROW-EXIT.                                    
053500         EXIT.                                                            
053600         .                                                                
053700*                                                                         
053800*    AQ-0133 -- GRAND TOTAL LINE ADDED AFTER THE OPERATIONS               
053900*    DESK ASKED HOW MANY CITIES AND ALERTS A RUN COVERED                  
054000*    WITHOUT COUNTING PRINTED ROWS BY HAND.                               
054100*                                                                         
054200     0800-PRINT-TOTALS.                                                   
054300         MOVE WS-SECTION3-TITLE TO SR-REPORT-RECORD.                      
054400         WRITE SR-REPORT-RECORD.                                          
054500         MOVE WS-BLANK-LINE TO SR-REPORT-RECORD.                          
054600         WRITE SR-REPORT-RECORD.                                          
054700         MOVE WS-TOTAL-READINGS TO WT-READING-COUNT.                      
054800         WRITE SR-REPORT-RECORD FROM WS-TOTAL-READINGS-LINE.              
054900         MOVE WS-TOTAL-HIGH TO WT-HIGH-COUNT.                             
055000         WRITE SR-REPORT-RECORD FROM WS-TOTAL-HIGH-LINE.                  
055100         MOVE WS-TOTAL-SEVERE TO WT-SEVERE-COUNT.                         
055200         WRITE SR-REPORT-RECORD FROM WS-TOTAL-SEVERE-LINE.                
055300         .                                                                
055400     0800-PRINT-TOTALS-EXIT.                                              
055500         EXIT.                                                            
055600         .                                                                
055700*                                                                         
055800*    CLOSES ALL FOUR FILES AND REPORTS COMPLETION.                        
055900*                                                                         
056000     0900-FINALIZE.                                                       
056100         CLOSE READING-FILE.                                              
056200         CLOSE ALERTLOG-FILE.                                             
056300         CLOSE SUMMARY-FILE.                                              
056400         DISPLAY '5-REPORT: CITIES PRINTED     ' WS-CITY-USED.            
056500         DISPLAY '5-REPORT: TOTAL READINGS   ' WS-TOTAL-READINGS.         
056600         .                                                                
056700     0900-FINALIZE-EXIT.                                                  
056800         EXIT.                                                            
056900         .                                                                
