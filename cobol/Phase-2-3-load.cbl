000100*****************************************************************         
000200*   TITLE:        AIR QUALITY READING LOAD                                
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         3-LOAD.                                          
000500     AUTHOR.             T L OKAFOR.                                      
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       08/22/1988.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    08/22/1988  TLO INITIAL RELEASE.  BUILDS LOCATIONS TABLE IN          
001400*                    MEMORY AND APPENDS ONE READING ROW PER               
001500*                    PROCESSED MEASUREMENT.                               
001600*    04/04/1990  TLO AQ-0040  LOCATION MATCH KEY CHANGED FROM             
001700*                    CITY ALONE TO CITY PLUS DISTRICT, TWO                
001800*                    DISTRICTS IN ONE CITY WERE COLLAPSING.               
001900*    10/17/1992  MRV AQ-0081  LOCATION TABLE RAISED FROM 20 TO            
002000*                    50 ROWS FOR GROWTH ROOM.                             
002100*    02/26/1995  MRV AQ-0108  ADDED UNIT/SOURCE/DISTRICT/                 
002200*                    CATEGORY DEFAULTING AHEAD OF LOCATION MATCH,         
002300*                    A BLANK DISTRICT WAS SPLITTING LOCATIONS.            
002400*    12/04/1998  JKL Y2K-0002 TIMESTAMP FIELD REVIEWED, STORED            
002500*                    AS TEXT, NO WINDOWING WAS NECESSARY.                 
002600*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
002700*    11/21/2003  DNW AQ-0171  LOCATION-ID NOW A 77-LEVEL RUNNING          
002800*                    COUNTER, WAS BEING RESET TO ONE ON A RERUN.          
002900*****************************************************************         
003000     ENVIRONMENT DIVISION.                                                
003100     CONFIGURATION SECTION.                                               
003200     SPECIAL-NAMES.                                                       
003300         C01 IS TOP-OF-FORM                                               
003400         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
003500         UPSI-0 IS WS-RERUN-INDICATOR.                                    
003600     INPUT-OUTPUT SECTION.                                                
003700     FILE-CONTROL.                                                        
003800         SELECT PROCREAD-FILE ASSIGN TO "PROCREAD"                        
003900             ORGANIZATION IS LINE SEQUENTIAL                              
004000             FILE STATUS IS WS-PROCREAD-STATUS.                           
004100         SELECT LOCATION-FILE ASSIGN TO "LOCATION"                        
004200             ORGANIZATION IS LINE SEQUENTIAL                              
004300             FILE STATUS IS WS-LOCATION-STATUS.                           
004400         SELECT READING-FILE ASSIGN TO "READING"                          
004500             ORGANIZATION IS LINE SEQUENTIAL                              
004600             FILE STATUS IS WS-READING-STATUS.                            
004700     DATA DIVISION.                                                       
004800     FILE SECTION.                                                        
004900     FD  PROCREAD-FILE.                                                   
005000     COPY PROCREAD.                                                       
005100     FD  LOCATION-FILE.                                                   
005200     COPY LOCREC.                                                         
005300     FD  READING-FILE.                                                    
005400     COPY READREC.                                                        
005500     WORKING-STORAGE SECTION.                                             
005600*                                                                         
005700*    W00 - SWITCHES AND FILE STATUS                                       
005800*                                                                         
005900 01  W00-SWITCHES.                                                        
006000     05  WS-PROCREAD-STATUS       PIC X(02) VALUE '00'.                   
006100     05  WS-LOCATION-STATUS       PIC X(02) VALUE '00'.                   
006200     05  WS-READING-STATUS        PIC X(02) VALUE '00'.                   
006300     05  WS-EOF-PR-SW             PIC X(01) VALUE SPACE.                  
006400         88  WS-EOF-PR                     VALUE 'Y'.                     
006500     05  WS-FOUND-SW              PIC X(01) VALUE SPACE.                  
006600         88  WS-FOUND                      VALUE 'Y'.                     
006700     05  WS-RERUN-INDICATOR       PIC X(01) VALUE SPACE.                  
006800     05  FILLER                   PIC X(01) VALUE SPACE.                  
006900*                                                                         
007000*    W01 - PROCESSED-READING HOLD AREA                                    
007100*                                                                         
007200 01  W01-HOLD-RECORD.                                                     
007300     05  WS-HOLD-LOCATION         PIC X(30).                              
007400     05  WS-HOLD-CITY             PIC X(20).                              
007500     05  WS-HOLD-PARAMETER        PIC X(05).                              
007600     05  WS-HOLD-VALUE            PIC S9(4)V9.                            
007700     05  WS-HOLD-UNIT             PIC X(10).                              
007800     05  WS-HOLD-LATITUDE         PIC S9(3)V9(4).                         
007900     05  WS-HOLD-LONGITUDE        PIC S9(4)V9(4).                         
008000     05  WS-HOLD-DATE-UTC         PIC X(19).                              
008100     05  WS-HOLD-DATE-PARTS REDEFINES WS-HOLD-DATE-UTC.                   
008200         10  WS-HOLD-DATE-YEAR     PIC X(04).                             
008300         10  FILLER                PIC X(01).                             
008400         10  WS-HOLD-DATE-MONTH    PIC X(02).                             
008500         10  FILLER                PIC X(01).                             
008600         10  WS-HOLD-DATE-REST     PIC X(11).                             
008700     05  WS-HOLD-SOURCE           PIC X(30).                              
008800     05  WS-HOLD-AQI              PIC 9(03).                              
008900     05  WS-HOLD-AQI-CATEGORY     PIC X(32).                              
009000     05  WS-HOLD-HEALTH           PIC X(130).                             
009100     05  WS-HOLD-DISTRICT         PIC X(20).                              
009200 01  W02-HOLD-RECORD-VIEW REDEFINES W01-HOLD-RECORD.                      
009300     05  WS-HOLD-BYTES            PIC X(319).                             
009400*                                                                         
009500*    W03 - LOCATIONS TABLE (KEYED STORE SUBSTITUTE)                       
009600*                                                                         
009700 01  W03-LOCATION-TABLE.                                                  
009800     05  WL-LOCATION-ROW OCCURS 50 TIMES                                  
009900                         INDEXED BY WS-LOC-IDX.                           
010000         10  WL-LOCATION-ID        PIC 9(05).                             
010100         10  WL-CITY               PIC X(20).                             
010200         10  WL-DISTRICT           PIC X(20).                             
010300         10  WL-LATITUDE           PIC S9(3)V9(4).                        
010400         10  WL-LONGITUDE          PIC S9(4)V9(4).                        
010500     05  FILLER                    PIC X(01) VALUE SPACE.                 
010600 01  W04-LOCATION-TABLE-VIEW REDEFINES W03-LOCATION-TABLE.                
010700     05  WS-LOCATION-BYTES         PIC X(3001).                           
010800 01  WS-LOCATION-USED             PIC S9(4) COMP VALUE ZERO.              
010900 77  WS-NEXT-LOCATION-ID          PIC 9(05) COMP VALUE ZERO.              
011000 77  WS-CURRENT-LOCATION-ID       PIC 9(05) COMP VALUE ZERO.              
011100     PROCEDURE DIVISION.                                                  
011200*                                                                         
011300*    BUILDS THE IN-MEMORY LOCATIONS TABLE AND APPENDS ONE                 
011400*    READING ROW PER PROCESSED MEASUREMENT, THEN DUMPS THE                
011500*    FINISHED LOCATIONS TABLE TO ITS FLAT FILE AT THE END OF              
011600*    THE RUN (0900 BELOW) -- THE TABLE HAS TO BE COMPLETE                 
011700*    BEFORE ANY ROW OF IT CAN BE WRITTEN OUT.                             
011800*                                                                         
011900     MAIN-PROCEDURE.                                                      
012000         PERFORM 0100-INITIALIZE                                          
012100             THRU 0100-INITIALIZE-EXIT.                                   
012200         PERFORM 0200-PROCESS-ALL-READINGS                                
012300             THRU 0200-PROCESS-ALL-READINGS-EXIT                          
012400             UNTIL WS-EOF-PR.                                             
012500         PERFORM 0900-FINALIZE                                            
012600             THRU 0900-FINALIZE-EXIT.                                     
012700         STOP RUN.                                                        
012800*                                                                         
012900*                                                                         
013000*    OPENS ALL THREE FILES AND PRIMES THE READ-AHEAD HOLD                 
013100*    AREA WITH THE FIRST PROCESSED READING.                               
013200*                                                                         
013300     0100-INITIALIZE.                                                     
013400         DISPLAY '3-LOAD: LOCATION BUILD / READING APPEND START'.         
013500         OPEN INPUT PROCREAD-FILE.                                        
013600         OPEN OUTPUT LOCATION-FILE.                                       
013700         OPEN OUTPUT READING-FILE.                                        
013800         PERFORM 0150-READ-PROCREAD-RECORD                                
013900             THRU 0150-READ-PROCREAD-RECORD-EXIT.                         
014000         .                                                                
014100     0100-INITIALIZE-EXIT.                                                
014200         EXIT.                                                            
014300         .                                                                
014400*                                                                         
014500*    READ-AHEAD PARAGRAPH, SAME SHAPE AS 2-TRANSFORM'S OWN.               
014600*                                                                         
014700     0150-READ-PROCREAD-RECORD.                                           
014800         READ PROCREAD-FILE                                               
014900             AT END                                                       
015000                 SET WS-EOF-PR TO TRUE                                    
015100             NOT AT END                                                   
015200                 MOVE PR-PROCESSED-READING-RECORD                         
015300                     TO W01-HOLD-RECORD                                   
015400         END-READ.                                                        
015500         .                                                                
015600     0150-READ-PROCREAD-RECORD-EXIT.                                      
015700         EXIT.                                                            
015800         .                                                                
015900*                                                                         
016000*    ONE PASS HANDLES ONE PROCESSED READING -- DEFAULT ANY                
016100*    BLANK FIELDS, RESOLVE ITS LOCATION, APPEND THE READING,              
016200*    THEN READ THE NEXT ONE.                                              
016300*                                                                         
016400     0200-PROCESS-ALL-READINGS.                                           
016500         PERFORM 0300-APPLY-LOAD-DEFAULTS                                 
016600             THRU 0300-APPLY-LOAD-DEFAULTS-EXIT.                          
016700         PERFORM 0400-FIND-OR-INSERT-LOCATION                             
016800             THRU 0400-FIND-OR-INSERT-LOCATION-EXIT.                      
016900         PERFORM 0500-APPEND-READING                                      
017000             THRU 0500-APPEND-READING-EXIT.                               
017100         PERFORM 0150-READ-PROCREAD-RECORD                                
017200             THRU 0150-READ-PROCREAD-RECORD-EXIT.                         
017300         .                                                                
017400     0200-PROCESS-ALL-READINGS-EXIT.                                      
017500         EXIT.                                                            
017600         .                                                                
017700     0300-APPLY-LOAD-DEFAULTS.                                            
017800*    FIVE DEFAULTING RULES, ADDED UNDER AQ-0108 AFTER A BLANK             
017900*    DISTRICT WAS FOUND TO BE SPLITTING A SINGLE LOCATION INTO            
018000*    TWO LOCATION-TABLE ROWS.  A BLANK UNIT IS DEFAULTED FROM             
018100*    THE PARAMETER CODE RATHER THAN A FIXED LITERAL SINCE THE             
018200*    UNIT DIFFERS BY POLLUTANT; A ZERO AQI IS TREATED THE SAME            
018300*    AS A BLANK CATEGORY -- NEITHER WAS EVER SCORED BY                    
018400*    2-TRANSFORM, SO BOTH ARE DEFAULTED TOGETHER BELOW.                   
018500         IF WS-HOLD-UNIT = SPACES                                         
018600             PERFORM 0310-DEFAULT-UNIT-FROM-PARAMETER                     
018700                 THRU 0310-DEFAULT-UNIT-FROM-PARAMETER-EXIT               
018800         END-IF.                                                          
018900         IF WS-HOLD-SOURCE = SPACES                                       
019000             MOVE 'Air Quality Monitoring System'                         
019100                 TO WS-HOLD-SOURCE                                        
019200         END-IF.                                                          
019300         IF WS-HOLD-DISTRICT = SPACES                                     
019400             MOVE 'Downtown' TO WS-HOLD-DISTRICT                          
019500         END-IF.                                                          
019600         IF WS-HOLD-AQI NOT = ZERO                                        
019700             GO TO 0300-CHECK-AQI-CATEGORY.                               
019800         MOVE ZERO TO WS-HOLD-AQI.                                        
019900     0300-CHECK-AQI-CATEGORY.                                             
020000         IF WS-HOLD-AQI-CATEGORY = SPACES                                 
020100             MOVE 'Unknown' TO WS-HOLD-AQI-CATEGORY                       
020200         END-IF.                                                          
020300         .                                                                
020400     0300-APPLY-LOAD-DEFAULTS-EXIT.                                       
020500         EXIT.                                                            
020600         .                                                                
020700*                                                                         
020800*    UNIT DEFAULTS BY POLLUTANT CODE SINCE PM2.5 IS MEASURED              
020900*    IN MICROGRAMS PER CUBIC METER WHILE THE GAS PARAMETERS               
021000*    ARE MEASURED IN PARTS PER BILLION.  AN UNRECOGNIZED CODE             
021100*    GETS THE LITERAL 'UNKNOWN' RATHER THAN A GUESSED UNIT.               
021200*                                                                         
021300     0310-DEFAULT-UNIT-FROM-PARAMETER.                                    
021400         EVALUATE WS-HOLD-PARAMETER                                       
021500             WHEN 'pm25'                                                  
021600                 MOVE 'ug/m3' TO WS-HOLD-UNIT                             
021700             WHEN 'o3'                                                    
021800                 MOVE 'ppb'   TO WS-HOLD-UNIT                             
021900             WHEN 'no2'                                                   
022000                 MOVE 'ppb'   TO WS-HOLD-UNIT                             
022100             WHEN 'so2'                                                   
022200                 MOVE 'ppb'   TO WS-HOLD-UNIT                             
022300             WHEN 'co'                                                    
022400                 MOVE 'ppb'   TO WS-HOLD-UNIT                             
022500             WHEN OTHER                                                   
022600                 MOVE 'unknown' TO WS-HOLD-UNIT                           
022700         END-EVALUATE.                                                    
022800         .                                                                
022900     0310-DEFAULT-UNIT-FROM-PARAMETER-EXIT.                               
023000         EXIT.                                                            
023100         .                                                                
023200*                                                                         
023300*    LOCATION MATCH KEY IS CITY PLUS DISTRICT, NOT CITY ALONE             
023400*    (AQ-0040) -- TWO DISTRICTS IN THE SAME CITY ARE TWO                  
023500*    SEPARATE LOCATIONS.  A ROW NOT ALREADY IN THE TABLE IS               
023600*    INSERTED; THE TABLE IS THE LOCATIONS FILE'S SUBSTITUTE               
023700*    FOR A KEYED MASTER FILE.                                             
023800*                                                                         
023900     0400-FIND-OR-INSERT-LOCATION.                                        
024000         MOVE SPACE TO WS-FOUND-SW.                                       
024100         PERFORM 0410-SEARCH-LOCATION-ROW                                 
024200             THRU 0410-SEARCH-LOCATION-ROW-EXIT                           
024300             VARYING WS-LOC-IDX FROM 1 BY 1                               
024400             UNTIL WS-LOC-IDX > WS-LOCATION-USED OR WS-FOUND.             
024500         IF NOT WS-FOUND                                                  
024600             PERFORM 0420-INSERT-NEW-LOCATION                             
024700                 THRU 0420-INSERT-NEW-LOCATION-EXIT                       
024800         END-IF.                                                          
024900         .                                                                
025000     0400-FIND-OR-INSERT-LOCATION-EXIT.                                   
025100         EXIT.                                                            
025200         .                                                                
025300*                                                                         
025400*    ONE-ROW LOOKUP AGAINST THE IN-MEMORY LOCATIONS TABLE.                
025500*                                                                         
025600     0410-SEARCH-LOCATION-ROW.                                            
025700         IF WL-CITY(WS-LOC-IDX) = WS-HOLD-CITY AND                        
025800            WL-DISTRICT(WS-LOC-IDX) = WS-HOLD-DISTRICT                    
025900             MOVE WL-LOCATION-ID(WS-LOC-IDX)                              
026000                 TO WS-CURRENT-LOCATION-ID                                
026100             SET WS-FOUND TO TRUE                                         
026200         END-IF.                                                          
026300         .                                                                
026400     0410-SEARCH-LOCATION-ROW-EXIT.                                       
026500         EXIT.                                                            
026600         .                                                                
026700*                                                                         
026800*    LOCATION-ID IS A 77-LEVEL RUNNING COUNTER THAT IS NEVER              
026900*    RESET WITHIN A RUN (AQ-0171 -- IT USED TO RESET TO ONE ON            
027000*    A RERUN, WHICH COLLIDED WITH IDS ALREADY ON THE READINGS             
027100*    FILE).  THE TABLE ITSELF IS CAPPED AT FIFTY ROWS (AQ-0081)           
027200*    SINCE THE PILOT NETWORK ONLY COVERS THREE CITIES.                    
027300*                                                                         
027400     0420-INSERT-NEW-LOCATION.                                            
027500         IF WS-LOCATION-USED < 50                                         
027600             ADD 1 TO WS-LOCATION-USED                                    
027700             ADD 1 TO WS-NEXT-LOCATION-ID                                 
027800             MOVE WS-NEXT-LOCATION-ID                                     
027900                 TO WL-LOCATION-ID(WS-LOCATION-USED)                      
028000             MOVE WS-HOLD-CITY     TO WL-CITY(WS-LOCATION-USED)           
028100             MOVE WS-HOLD-DISTRICT                                        
028200                 TO WL-DISTRICT(WS-LOCATION-USED)                         
028300             MOVE WS-HOLD-LATITUDE                                        
028400                 TO WL-LATITUDE(WS-LOCATION-USED)                         
028500             MOVE WS-HOLD-LONGITUDE                                       
028600                 TO WL-LONGITUDE(WS-LOCATION-USED)                        
028700             MOVE WS-NEXT-LOCATION-ID TO WS-CURRENT-LOCATION-ID           
028800         END-IF.                                                          
028900         .                                                                
029000     0420-INSERT-NEW-LOCATION-EXIT.                                       
029100         EXIT.                                                            
029200         .                                                                
029300*                                                                         
029400*    MOVES THE DEFAULTED, LOCATION-RESOLVED READING INTO THE              
029500*    READING RECORD LAYOUT AND APPENDS IT TO READING-FILE.                
029600*                                                                         
029700     0500-APPEND-READING.                                                 
029800         MOVE SPACES TO RD-READING-RECORD.                                
029900         MOVE WS-CURRENT-LOCATION-ID TO RD-LOCATION-ID.                   
030000         MOVE WS-HOLD-DATE-UTC       TO RD-TIMESTAMP.                     
030100         MOVE WS-HOLD-PARAMETER      TO RD-PARAMETER.                     
030200         MOVE WS-HOLD-VALUE          TO RD-VALUE.                         
030300         MOVE WS-HOLD-UNIT           TO RD-UNIT.                          
030400         MOVE WS-HOLD-AQI            TO RD-AQI.                           
030500         MOVE WS-HOLD-AQI-CATEGORY   TO RD-AQI-CATEGORY.                  
030600         MOVE WS-HOLD-HEALTH         TO RD-HEALTH-RECOMMEND.              
030700         MOVE WS-HOLD-SOURCE         TO RD-SOURCE-NAME.                   
030800         WRITE RD-READING-RECORD.                                         
030900         .                                                                
031000     0500-APPEND-READING-EXIT.                                            
031100         EXIT.                                                            
031200         .                                                                
031300*                                                                         
031400*    DUMPS THE COMPLETED LOCATIONS TABLE OUT TO LOCATION-FILE             
031500*    ONE ROW AT A TIME, THEN CLOSES ALL THREE FILES.                      
031600*                                                                         
031700     0900-FINALIZE.                                                       
031800         PERFORM 0910-WRITE-ONE-LOCATION                                  
031900             THRU 0910-WRITE-ONE-LOCATION-EXIT                            
032000             VARYING WS-LOC-IDX FROM 1 BY 1                               
032100             UNTIL WS-LOC-IDX > WS-LOCATION-USED.                         
032200         CLOSE PROCREAD-FILE.                                             
032300         CLOSE LOCATION-FILE.                                             
032400         CLOSE READING-FILE.                                              
032500         DISPLAY '3-LOAD: LOCATIONS WRITTEN '                             
032600             WS-LOCATION-USED.                                            
032700         .                                                                
032800     0900-FINALIZE-EXIT.                                                  
032900         EXIT.                                                            
033000         .                                                                
033100*                                                                         
033200*    WRITES ONE LOCATIONS TABLE ROW TO LOCATION-FILE.                     
033300*                                                                         
033400     0910-WRITE-ONE-LOCATION.                                             
033500         MOVE SPACES TO LO-LOCATION-RECORD.                               
033600         MOVE WL-LOCATION-ID(WS-LOC-IDX)  TO LO-LOCATION-ID.              
033700         MOVE WL-CITY(WS-LOC-IDX)         TO LO-CITY.                     
033800         MOVE WL-DISTRICT(WS-LOC-IDX)     TO LO-DISTRICT.                 
033900         MOVE WL-LATITUDE(WS-LOC-IDX)     TO LO-LATITUDE.                 
034000         MOVE WL-LONGITUDE(WS-LOC-IDX)    TO LO-LONGITUDE.                
034100         WRITE LO-LOCATION-RECORD.                                        
034200         .                                                                
034300     0910-WRITE-ONE-LOCATION-EXIT.                                        
034400         EXIT.                                                            
034500         .                                                                
