000100*****************************************************************         
000200*   TITLE:        AIR QUALITY THRESHOLD ALERT CHECK                       
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         4-ALERT.                                         
000500     AUTHOR.             M R VASQUEZ.                                     
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       01/09/1989.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    01/09/1989  MRV INITIAL RELEASE.  KEEPS LATEST READING PER           
001400*                    LOCATION/PARAMETER AND CHECKS THRESHOLDS.            
001500*    06/30/1990  MRV AQ-0037  SEVERE NOW CHECKED AHEAD OF HIGH,           
001600*                    A READING AT THE SEVERE LINE WAS LOGGING             
001700*                    TWICE.                                               
001800*    02/14/1993  TLO AQ-0066  LOCATION LOOKUP TABLE SUBSCRIPTED           
001900*                    DIRECTLY BY LOCATION-ID, DROPPING THE                
002000*                    LINEAR SEARCH THAT USED TO RUN HERE.                 
002100*    09/21/1995  TLO AQ-0111  NO2 SEVERE THRESHOLD CORRECTED              
002200*                    FROM 649 TO 361 PER EPA TABLE REVISION.              
002300*    12/04/1998  JKL Y2K-0002 ACCEPT FROM DATE CHANGED TO THE             
002400*                    FOUR-DIGIT YYYYMMDD FORM.                            
002500*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
002600*    07/05/2001  DNW AQ-0142  LATEST-READING TABLE RAISED FROM            
002700*                    100 TO 150 ROWS FOR A THIRD POLLUTANT.               
002800*    03/30/2005  PAC AQ-0176  ALERT MESSAGE TEXT NOW BUILT WITH           
002900*                    STRING, WAS CONCATENATED WITH MOVE.                  
003000*****************************************************************         
003100     ENVIRONMENT DIVISION.                                                
003200     CONFIGURATION SECTION.                                               
003300     SPECIAL-NAMES.                                                       
003400         C01 IS TOP-OF-FORM                                               
003500         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
003600         UPSI-0 IS WS-RERUN-INDICATOR.                                    
003700     INPUT-OUTPUT SECTION.                                                
003800     FILE-CONTROL.                                                        
003900         SELECT LOCATION-FILE ASSIGN TO "LOCATION"                        
004000             ORGANIZATION IS LINE SEQUENTIAL                              
004100             FILE STATUS IS WS-LOCATION-STATUS.                           
004200         SELECT READING-FILE ASSIGN TO "READING"                          
004300             ORGANIZATION IS LINE SEQUENTIAL                              
004400             FILE STATUS IS WS-READING-STATUS.                            
004500         SELECT ALERTLOG-FILE ASSIGN TO "ALERTLOG"                        
004600             ORGANIZATION IS LINE SEQUENTIAL                              
004700             FILE STATUS IS WS-ALERTLOG-STATUS.                           
004800     DATA DIVISION.                                                       
004900     FILE SECTION.                                                        
005000     FD  LOCATION-FILE.                                                   
005100     COPY LOCREC.                                                         
005200     FD  READING-FILE.                                                    
005300     COPY READREC.                                                        
005400     FD  ALERTLOG-FILE.                                                   
005500     COPY ALERTREC.                                                       
005600     WORKING-STORAGE SECTION.                                             
005700*                                                                         
005800*    W00 - SWITCHES AND FILE STATUS                                       
005900*                                                                         
006000 01  W00-SWITCHES.                                                        
006100     05  WS-LOCATION-STATUS       PIC X(02) VALUE '00'.                   
006200     05  WS-READING-STATUS       PIC X(02) VALUE '00'.                    
006300     05  WS-ALERTLOG-STATUS      PIC X(02) VALUE '00'.                    
006400     05  WS-EOF-LOC-SW           PIC X(01) VALUE SPACE.                   
006500         88  WS-EOF-LOC                   VALUE 'Y'.                      
006600     05  WS-EOF-RD-SW            PIC X(01) VALUE SPACE.                   
006700         88  WS-EOF-RD                    VALUE 'Y'.                      
006800     05  WS-FOUND-SW             PIC X(01) VALUE SPACE.                   
006900         88  WS-FOUND                     VALUE 'Y'.                      
007000     05  WS-RERUN-INDICATOR      PIC X(01) VALUE SPACE.                   
007100     05  FILLER                  PIC X(01) VALUE SPACE.                   
007200*                                                                         
007300*    W01 - LOCATION LOOKUP TABLE, SUBSCRIPTED BY LOCATION-ID              
007400*                                                                         
007500 01  W01-LOCATION-LOOKUP.                                                 
007600     05  WS-LOC-ROW OCCURS 50 TIMES                                       
007700                    INDEXED BY WS-LL-IDX.                                 
007800         10  WS-LOC-CITY          PIC X(20).                              
007900         10  WS-LOC-DISTRICT      PIC X(20).                              
008000     05  FILLER                   PIC X(01) VALUE SPACE.                  
008100 01  W02-LOCATION-LOOKUP-VIEW REDEFINES W01-LOCATION-LOOKUP.              
008200     05  WS-LOC-LOOKUP-BYTES      PIC X(2001).                            
008300*                                                                         
008400*    W03 - LATEST-READING-PER-LOCATION-AND-PARAMETER TABLE                
008500*                                                                         
008600 01  W03-LATEST-TABLE.                                                    
008700     05  WL-LATEST-ROW OCCURS 150 TIMES                                   
008800                       INDEXED BY WS-LT-IDX.                              
008900         10  WL-LOCATION-ID        PIC 9(05).                             
009000         10  WL-PARAMETER          PIC X(05).                             
009100         10  WL-TIMESTAMP          PIC X(19).                             
009200         10  WL-VALUE              PIC S9(4)V9.                           
009300         10  WL-UNIT               PIC X(10).                             
009400         10  WL-AQI                PIC 9(03).                             
009500         10  WL-AQI-CATEGORY       PIC X(32).                             
009600         10  WL-HEALTH             PIC X(130).                            
009700     05  FILLER                    PIC X(01) VALUE SPACE.                 
009800 01  WS-LATEST-USED               PIC S9(4) COMP VALUE ZERO.              
009900 01  WS-SEVERITY                  PIC X(06) VALUE SPACES.                 
010000 01  WS-HIGH-COUNT                PIC S9(4) COMP VALUE ZERO.              
010100 01  WS-SEVERE-COUNT              PIC S9(4) COMP VALUE ZERO.              
010200*                                                                         
010300*    W04 - RUN-TIME STAMP FOR THE ALERT CHECK (ACCEPT, NOT A              
010400*          FUNCTION CALL)                                                 
010500*                                                                         
010600 01  WS-ACCEPT-DATE                PIC 9(08).                             
010700 01  W04-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.                      
010800     05  WS-ACCEPT-YYYY            PIC 9(04).                             
010900     05  WS-ACCEPT-MM              PIC 9(02).                             
011000     05  WS-ACCEPT-DD              PIC 9(02).                             
011100 01  WS-ACCEPT-TIME                PIC 9(08).                             
011200 01  W05-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.                      
011300     05  WS-ACCEPT-HH              PIC 9(02).                             
011400     05  WS-ACCEPT-MI              PIC 9(02).                             
011500     05  WS-ACCEPT-SS              PIC 9(02).                             
011600     05  WS-ACCEPT-CC              PIC 9(02).                             
011700 01  WS-ALERT-TIMESTAMP            PIC X(19).                             
011800*                                                                         
011900*    W06 - ALERT MESSAGE WORK AREA                                        
012000*                                                                         
012100 01  WS-MSG-VALUE                  PIC ZZZ9.9.                            
012200 01  WS-MSG-AQI                    PIC ZZ9.                               
012300     PROCEDURE DIVISION.                                                  
012400*                                                                         
012500*    LOADS THE LOCATION LOOKUP TABLE FIRST, THEN WALKS EVERY              
012600*    READING ONCE TO KEEP ONLY THE LATEST VALUE PER LOCATION/             
012700*    PARAMETER PAIR, THEN CHECKS EACH LATEST VALUE AGAINST                
012800*    THE THRESHOLD TABLE AND LOGS WHATEVER QUALIFIES.                     
012900*                                                                         
013000     MAIN-PROCEDURE.                                                      
013100         PERFORM 0100-INITIALIZE                                          
013200             THRU 0100-INITIALIZE-EXIT.                                   
013300         PERFORM 0200-PROCESS-ALL-READINGS                                
013400             THRU 0200-PROCESS-ALL-READINGS-EXIT                          
013500             UNTIL WS-EOF-RD.                                             
013600         PERFORM 0300-CHECK-ALL-ALERTS                                    
013700             THRU 0300-CHECK-ALL-ALERTS-EXIT                              
013800             VARYING WS-LT-IDX FROM 1 BY 1                                
013900             UNTIL WS-LT-IDX > WS-LATEST-USED.                            
014000         PERFORM 0900-FINALIZE                                            
014100             THRU 0900-FINALIZE-EXIT.                                     
014200         STOP RUN.                                                        
014300*                                                                         
014400*                                                                         
014500*    OPENS ALL THREE FILES, STAMPS THE RUN WITH THE CURRENT               
014600*    DATE/TIME (AQ-0176 MOVED THIS AHEAD OF THE MAIN LOOP SO              
014700*    EVERY ALERT IN THE SAME RUN CARRIES THE SAME TIMESTAMP),             
014800*    AND LOADS THE LOCATION LOOKUP TABLE BEFORE ANY READING               
014900*    IS PROCESSED SINCE 0330 BELOW NEEDS CITY/DISTRICT TEXT               
015000*    FOR THE ALERT MESSAGE.                                               
015100*                                                                         
015200     0100-INITIALIZE.                                                     
015300         DISPLAY '4-ALERT: THRESHOLD CHECK STARTING'.                     
015400         OPEN INPUT LOCATION-FILE.                                        
015500         OPEN INPUT READING-FILE.                                         
015600         OPEN OUTPUT ALERTLOG-FILE.                                       
015700         ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.                        
015800         ACCEPT WS-ACCEPT-TIME FROM TIME.                                 
015900         PERFORM 0105-BUILD-ALERT-TIMESTAMP                               
016000             THRU 0105-BUILD-ALERT-TIMESTAMP-EXIT.                        
016100         PERFORM 0110-READ-LOCATION-RECORD                                
016200             THRU 0110-READ-LOCATION-RECORD-EXIT.                         
016300         PERFORM 0120-LOAD-ONE-LOCATION                                   
016400             THRU 0120-LOAD-ONE-LOCATION-EXIT                             
016500             UNTIL WS-EOF-LOC.                                            
016600         CLOSE LOCATION-FILE.                                             
016700         PERFORM 0150-READ-READING-RECORD                                 
016800             THRU 0150-READ-READING-RECORD-EXIT.                          
016900         .                                                                
017000     0100-INITIALIZE-EXIT.                                                
017100         EXIT.                                                            
017200         .                                                                
017300*                                                                         
017400*    ACCEPT FROM DATE/TIME RATHER THAN A FUNCTION CALL (THIS              
017500*    SHOP DOES NOT USE INTRINSIC FUNCTIONS) -- REASSEMBLED                
017600*    HERE INTO THE SAME ISO-STYLE TEXT FORM THE READING AND               
017700*    PROCESSED-READING RECORDS ALREADY CARRY.                             
017800*                                                                         
017900     0105-BUILD-ALERT-TIMESTAMP.                                          
018000         STRING WS-ACCEPT-YYYY DELIMITED BY SIZE                          
018100             '-'               DELIMITED BY SIZE                          
018200             WS-ACCEPT-MM      DELIMITED BY SIZE                          
018300             '-'               DELIMITED BY SIZE                          
018400             WS-ACCEPT-DD      DELIMITED BY SIZE                          
018500             'T'               DELIMITED BY SIZE                          
018600             WS-ACCEPT-HH      DELIMITED BY SIZE                          
018700             ':'               DELIMITED BY SIZE                          
018800             WS-ACCEPT-MI      DELIMITED BY SIZE                          
018900             ':'               DELIMITED BY SIZE                          
019000             WS-ACCEPT-SS      DELIMITED BY SIZE                          
019100             INTO WS-ALERT-TIMESTAMP                                      
019200         END-STRING.                                                      
019300         .                                                                
019400     0105-BUILD-ALERT-TIMESTAMP-EXIT.                                     
019500         EXIT.                                                            
019600         .                                                                
019700*                                                                         
019800*    READ-AHEAD OVER LOCATION-FILE, USED ONLY DURING THE                  
019900*    LOOKUP-TABLE BUILD BELOW.                                            
020000*                                                                         
020100     0110-READ-LOCATION-RECORD.                                           
020200         READ LOCATION-FILE                                               
020300             AT END                                                       
020400                 SET WS-EOF-LOC TO TRUE                                   
020500         END-READ.                                                        
020600         .                                                                
020700     0110-READ-LOCATION-RECORD-EXIT.                                      
020800         EXIT.                                                            
020900         .                                                                
021000*                                                                         
021100*    LOCATION LOOKUP TABLE IS SUBSCRIPTED DIRECTLY BY                     
021200*    LOCATION-ID (AQ-0066) RATHER THAN SEARCHED LINEARLY --               
021300*    LOCATION-ID IS A DENSE, ONE-UP COUNTER ASSIGNED BY                   
021400*    3-LOAD, SO THE ID ITSELF IS A SAFE TABLE SUBSCRIPT.                  
021500*                                                                         
021600     0120-LOAD-ONE-LOCATION.                                              
021700         MOVE LO-CITY     TO WS-LOC-CITY(LO-LOCATION-ID).                 
021800         MOVE LO-DISTRICT TO WS-LOC-DISTRICT(LO-LOCATION-ID).             
021900         PERFORM 0110-READ-LOCATION-RECORD                                
022000             THRU 0110-READ-LOCATION-RECORD-EXIT.                         
022100         .                                                                
022200     0120-LOAD-ONE-LOCATION-EXIT.                                         
022300         EXIT.                                                            
022400         .                                                                
022500*                                                                         
022600*    READ-AHEAD OVER READING-FILE FOR THE MAIN LATEST-VALUE               
022700*    PASS BELOW.                                                          
022800*                                                                         
022900     0150-READ-READING-RECORD.                                            
023000         READ READING-FILE                                                
023100             AT END                                                       
023200                 SET WS-EOF-RD TO TRUE                                    
023300         END-READ.                                                        
023400         .                                                                
023500     0150-READ-READING-RECORD-EXIT.                                       
023600         EXIT.                                                            
023700         .                                                                
023800*                                                                         
023900*    ONE READING AT A TIME IS FOLDED INTO THE LATEST-READING              
024000*    TABLE, THEN THE NEXT ONE IS READ.                                    
024100*                                                                         
024200     0200-PROCESS-ALL-READINGS.                                           
024300         PERFORM 0210-FIND-OR-UPDATE-LATEST                               
024400             THRU 0210-FIND-OR-UPDATE-LATEST-EXIT.                        
024500         PERFORM 0150-READ-READING-RECORD                                 
024600             THRU 0150-READ-READING-RECORD-EXIT.                          
024700         .                                                                
024800     0200-PROCESS-ALL-READINGS-EXIT.                                      
024900         EXIT.                                                            
025000         .                                                                
025100*                                                                         
025200*    SEARCH-OR-INSERT OVER THE LATEST-READING TABLE, KEYED BY             
025300*    LOCATION-ID/PARAMETER.  A ROW ALREADY ON FILE IS UPDATED             
025400*    ONLY WHEN THIS READING'S TIMESTAMP IS NEWER (SEE 0212                
025500*    BELOW); A ROW NOT YET ON FILE IS INSERTED OUTRIGHT.                  
025600*                                                                         
025700     0210-FIND-OR-UPDATE-LATEST.                                          
025800         MOVE SPACE TO WS-FOUND-SW.                                       
025900         PERFORM 0212-SEARCH-LATEST-ROW                                   
026000             THRU 0212-SEARCH-LATEST-ROW-EXIT                             
026100             VARYING WS-LT-IDX FROM 1 BY 1                                
026200             UNTIL WS-LT-IDX > WS-LATEST-USED OR WS-FOUND.                
026300         IF NOT WS-FOUND                                                  
026400             PERFORM 0216-INSERT-LATEST-ROW                               
026500                 THRU 0216-INSERT-LATEST-ROW-EXIT                         
026600         END-IF.                                                          
026700         .                                                                
026800     0210-FIND-OR-UPDATE-LATEST-EXIT.                                     
026900         EXIT.                                                            
027000         .                                                                
027100*                                                                         
027200*    A MATCHING ROW IS ALWAYS MARKED FOUND, BUT ITS CONTENTS              
027300*    ARE ONLY REPLACED WHEN THIS READING IS THE NEWER ONE --              
027400*    READINGS FILE ORDER FOLLOWS PROCESSED-READING ORDER,                 
027500*    WHICH IS NOT GUARANTEED TO BE TIME-ASCENDING WITHIN A                
027600*    LOCATION ONCE MULTIPLE CITIES ARE INTERLEAVED.                       
027700*                                                                         
027800     0212-SEARCH-LATEST-ROW.                                              
027900         IF WL-LOCATION-ID(WS-LT-IDX) = RD-LOCATION-ID AND                
028000            WL-PARAMETER(WS-LT-IDX) = RD-PARAMETER                        
028100             SET WS-FOUND TO TRUE                                         
028200             IF RD-TIMESTAMP > WL-TIMESTAMP(WS-LT-IDX)                    
028300                 PERFORM 0214-REPLACE-LATEST-ROW                          
028400                     THRU 0214-REPLACE-LATEST-ROW-EXIT                    
028500             END-IF                                                       
028600         END-IF.                                                          
028700         .                                                                
028800     0212-SEARCH-LATEST-ROW-EXIT.                                         
028900         EXIT.                                                            
029000         .                                                                
029100*                                                                         
029200*    OVERWRITES THE TABLE ROW'S READING FIELDS WITH THE NEWER             
029300*    READING'S VALUES.  LOCATION-ID AND PARAMETER STAY PUT --             
029400*    THOSE ARE THE MATCH KEY AND ALREADY AGREE WITH THIS ROW.             
029500*                                                                         
029600     0214-REPLACE-LATEST-ROW.                                             
029700         MOVE RD-TIMESTAMP        TO WL-TIMESTAMP(WS-LT-IDX).             
029800         MOVE RD-VALUE            TO WL-VALUE(WS-LT-IDX).                 
029900         MOVE RD-UNIT             TO WL-UNIT(WS-LT-IDX).                  
030000         MOVE RD-AQI              TO WL-AQI(WS-LT-IDX).                   
030100         MOVE RD-AQI-CATEGORY     TO WL-AQI-CATEGORY(WS-LT-IDX).          
030200         MOVE RD-HEALTH-RECOMMEND TO WL-HEALTH(WS-LT-IDX).                
030300         .                                                                
030400     0214-REPLACE-LATEST-ROW-EXIT.                                        
030500         EXIT.                                                            
030600         .                                                                
030700*                                                                         
030800*    LATEST-READING TABLE RAISED TO 150 ROWS UNDER AQ-0142 TO             
030900*    COVER A THIRD POLLUTANT ACROSS ALL LOCATIONS -- FIFTY                
031000*    LOCATIONS TIMES THREE PARAMETERS.                                    
031100*                                                                         
031200     0216-INSERT-LATEST-ROW.                                              
031300         IF WS-LATEST-USED < 150                                          
031400             ADD 1 TO WS-LATEST-USED                                      
031500             MOVE RD-LOCATION-ID                                          
031600                 TO WL-LOCATION-ID(WS-LATEST-USED)                        
031700             MOVE RD-PARAMETER    TO WL-PARAMETER(WS-LATEST-USED)         
031800             MOVE RD-TIMESTAMP    TO WL-TIMESTAMP(WS-LATEST-USED)         
031900             MOVE RD-VALUE        TO WL-VALUE(WS-LATEST-USED)             
032000             MOVE RD-UNIT         TO WL-UNIT(WS-LATEST-USED)              
032100             MOVE RD-AQI          TO WL-AQI(WS-LATEST-USED)               
032200             MOVE RD-AQI-CATEGORY                                         
032300                 TO WL-AQI-CATEGORY(WS-LATEST-USED)                       
032400             MOVE RD-HEALTH-RECOMMEND                                     
032500                 TO WL-HEALTH(WS-LATEST-USED)                             
032600         END-IF.                                                          
032700         .                                                                
032800     0216-INSERT-LATEST-ROW-EXIT.                                         
032900         EXIT.                                                            
033000         .                                                                
033100*                                                                         
033200*    ONE LATEST-READING ROW IS GRADED FOR SEVERITY; A BLANK               
033300*    SEVERITY (READING BELOW THE HIGH THRESHOLD) MEANS NO                 
033400*    ALERT IS LOGGED FOR THIS LOCATION/PARAMETER.                         
033500*                                                                         
033600     0300-CHECK-ALL-ALERTS.                                               
033700         PERFORM 0320-DETERMINE-SEVERITY                                  
033800             THRU 0320-DETERMINE-SEVERITY-EXIT.                           
033900         IF WS-SEVERITY NOT = SPACES                                      
034000             PERFORM 0330-BUILD-AND-WRITE-ALERT                           
034100                 THRU 0330-BUILD-AND-WRITE-ALERT-EXIT                     
034200         END-IF.                                                          
034300         .                                                                
034400     0300-CHECK-ALL-ALERTS-EXIT.                                          
034500         EXIT.                                                            
034600         .                                                                
034700*                                                                         
034800*    THRESHOLD TABLE BY POLLUTANT.  SEVERE IS TESTED AHEAD OF             
034900*    HIGH (AQ-0037) SO A READING SITTING EXACTLY ON THE SEVERE            
035000*    LINE IS NOT ALSO CAUGHT BY THE HIGH BRANCH AND LOGGED                
035100*    TWICE.  NO2'S SEVERE LINE WAS CORRECTED FROM 649 TO 361              
035200*    UNDER AQ-0111 TO MATCH THE EPA'S OWN TABLE REVISION.                 
035300*                                                                         
035400     0320-DETERMINE-SEVERITY.                                             
035500         MOVE SPACES TO WS-SEVERITY.                                      
035600         EVALUATE WL-PARAMETER(WS-LT-IDX)                                 
035700             WHEN 'pm25'                                                  
035800                 IF WL-VALUE(WS-LT-IDX) >= 55.5                           
035900                     MOVE 'Severe' TO WS-SEVERITY                         
036000                 ELSE                                                     
036100                     IF WL-VALUE(WS-LT-IDX) >= 35.5                       
036200                         MOVE 'High' TO WS-SEVERITY                       
036300                     END-IF                                               
036400                 END-IF                                                   
036500             WHEN 'o3'                                                    
036600                 IF WL-VALUE(WS-LT-IDX) >= 86                             
036700                     MOVE 'Severe' TO WS-SEVERITY                         
036800                 ELSE                                                     
036900                     IF WL-VALUE(WS-LT-IDX) >= 71                         
037000                         MOVE 'High' TO WS-SEVERITY                       
037100                     END-IF                                               
037200                 END-IF                                                   
037300             WHEN 'no2'                                                   
037400                 IF WL-VALUE(WS-LT-IDX) >= 361                            
037500                     MOVE 'Severe' TO WS-SEVERITY                         
037600                 ELSE                                                     
037700                     IF WL-VALUE(WS-LT-IDX) >= 101                        
037800                         MOVE 'High' TO WS-SEVERITY                       
037900                     END-IF                                               
038000                 END-IF                                                   
038100         END-EVALUATE.                                                    
038200         .                                                                
038300     0320-DETERMINE-SEVERITY-EXIT.                                        
038400         EXIT.                                                            
038500         .                                                                
038600*                                                                         
038700*    MOVES THE GRADED READING AND ITS LOCATION TEXT INTO THE              
038800*    ALERT RECORD, BUILDS THE FREE-TEXT MESSAGE (0340 BELOW),             
038900*    WRITES THE RECORD, AND TALLIES THE RUN'S HIGH/SEVERE                 
039000*    COUNTS FOR THE CONSOLE SUMMARY IN 0900.                              
039100*                                                                         
039200     0330-BUILD-AND-WRITE-ALERT.                                          
039300         MOVE SPACES TO AL-ALERT-RECORD.                                  
039400         MOVE WS-ALERT-TIMESTAMP  TO AL-TIMESTAMP.                        
039500         MOVE WS-LOC-CITY(WL-LOCATION-ID(WS-LT-IDX))                      
039600             TO AL-CITY.                                                  
039700         MOVE WS-LOC-DISTRICT(WL-LOCATION-ID(WS-LT-IDX))                  
039800             TO AL-DISTRICT.                                              
039900         MOVE WL-PARAMETER(WS-LT-IDX)    TO AL-PARAMETER.                 
040000         MOVE WL-VALUE(WS-LT-IDX)        TO AL-VALUE.                     
040100         MOVE WL-UNIT(WS-LT-IDX)         TO AL-UNIT.                      
040200         MOVE WL-AQI(WS-LT-IDX)          TO AL-AQI.                       
040300         MOVE WL-AQI-CATEGORY(WS-LT-IDX) TO AL-AQI-CATEGORY.              
040400         MOVE WS-SEVERITY                TO AL-SEVERITY.                  
040500         MOVE WL-HEALTH(WS-LT-IDX)       TO AL-HEALTH-RECOMMEND.          
040600         PERFORM 0340-BUILD-ALERT-MESSAGE                                 
040700             THRU 0340-BUILD-ALERT-MESSAGE-EXIT.                          
040800         WRITE AL-ALERT-RECORD.                                           
040900         IF WS-SEVERITY = 'High'                                          
041000             ADD 1 TO WS-HIGH-COUNT                                       
041100         ELSE                                                             
041200             ADD 1 TO WS-SEVERE-COUNT                                     
041300         END-IF.                                                          
041400         .                                                                
041500     0330-BUILD-AND-WRITE-ALERT-EXIT.                                     
041600         EXIT.                                                            
041700         .                                                                
041800*                                                                         
041900*    BUILT WITH STRING SINCE AQ-0176 -- THE OLD VERSION MOVED             
042000*    PIECES TOGETHER BY HAND AND LEFT TRAILING SPACES IN THE              
042100*    MIDDLE OF THE SENTENCE WHEN A CITY OR DISTRICT NAME WAS              
042200*    SHORTER THAN ITS FIELD.                                              
042300*                                                                         
042400     0340-BUILD-ALERT-MESSAGE.                                            
042500         MOVE WL-VALUE(WS-LT-IDX) TO WS-MSG-VALUE.                        
042600         MOVE WL-AQI(WS-LT-IDX)   TO WS-MSG-AQI.                          
042700         STRING WS-SEVERITY DELIMITED BY SPACE                            
042800             ' '                         DELIMITED BY SIZE                
042900             WL-PARAMETER(WS-LT-IDX)     DELIMITED BY SPACE               
043000             ' levels in '               DELIMITED BY SIZE                
043100             WS-LOC-CITY(WL-LOCATION-ID(WS-LT-IDX))                       
043200                 DELIMITED BY SPACE                                       
043300             ' '                         DELIMITED BY SIZE                
043400             WS-LOC-DISTRICT(WL-LOCATION-ID(WS-LT-IDX))                   
043500                 DELIMITED BY SPACE                                       
043600             '. Value: '                 DELIMITED BY SIZE                
043700             WS-MSG-VALUE                DELIMITED BY SIZE                
043800             ', AQI: '                   DELIMITED BY SIZE                
043900             WS-MSG-AQI                  DELIMITED BY SIZE                
044000             ', Category: '              DELIMITED BY SIZE                
044100             WL-AQI-CATEGORY(WS-LT-IDX)  DELIMITED BY SPACE               
044200             INTO AL-MESSAGE                                              
044300         END-STRING.                                                      
044400         .                                                                
044500     0340-BUILD-ALERT-MESSAGE-EXIT.                                       
044600         EXIT.                                                            
044700         .                                                                
044800*                                                                         
044900*    CLOSES THE REMAINING TWO FILES AND REPORTS THE RUN'S                 
045000*    HIGH AND SEVERE ALERT COUNTS ON THE CONSOLE.                         
045100*                                                                         
045200     0900-FINALIZE.                                                       
045300         CLOSE READING-FILE.                                              
045400         CLOSE ALERTLOG-FILE.                                             
045500         DISPLAY '4-ALERT: HIGH ALERTS    ' WS-HIGH-COUNT.                
045600         DISPLAY '4-ALERT: SEVERE ALERTS  ' WS-SEVERE-COUNT.              
045700         .                                                                
045800     0900-FINALIZE-EXIT.                                                  
045900         EXIT.                                                            
046000         .                                                                
