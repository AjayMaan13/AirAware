000100*****************************************************************         
000200*   COPYBOOK:  READREC                                                    
000300*   TITLE:     MASTER READING RECORD                                      
000400*   USED BY:   3-LOAD (output/append), 4-ALERT (input),                   
000500*              5-REPORT (input)                                           
000600*   ---------------------------------------------------------             
000700*   Appended by 3-LOAD for every processed reading, keyed back            
000800*   to LOCREC via RD-LOCATION-ID.  4-ALERT and 5-REPORT reread            
000900*   this file in its entirety; neither one rewrites it.                   
001000*****************************************************************         
001100 01  RD-READING-RECORD.                                                   
001200     05  RD-LOCATION-ID             PIC 9(05).                            
001300     05  RD-TIMESTAMP               PIC X(19).                            
001400     05  RD-PARAMETER               PIC X(05).                            
001500     05  RD-VALUE                   PIC S9(4)V9.                          
001600     05  RD-UNIT                    PIC X(10).                            
001700     05  RD-AQI                     PIC 9(03).                            
001800     05  RD-AQI-CATEGORY            PIC X(32).                            
001900     05  RD-HEALTH-RECOMMEND        PIC X(130).                           
002000     05  RD-SOURCE-NAME             PIC X(30).                            
002100     05  FILLER                     PIC X(10).                            
