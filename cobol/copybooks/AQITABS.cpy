000100*****************************************************************         
000200*   COPYBOOK:  AQITABS                                                    
000300*   TITLE:     EPA AQI BREAKPOINT TABLES                                  
000400*   USED BY:   2-TRANSFORM only                                           
000500*   ---------------------------------------------------------             
000600*   Six breakpoint rows per pollutant (PM2.5, O3, NO2).  Rows             
000700*   are loaded by 2-TRANSFORM's 0110-LOAD-AQI-TABLES paragraph;           
000800*   nothing here carries VALUE clauses, the loading paragraph             
000900*   is the single place that can touch the numbers.                       
001000*****************************************************************         
001100 01  AQ-BREAKPOINT-TABLES.                                                
001200     05  AQ-PM25-TABLE.                                                   
001300         10  AQ-PM25-ROW OCCURS 6 TIMES                                   
001400                         INDEXED BY AQ-PM25-IDX.                          
001500             15  AQ-PM25-C-LOW      PIC S9(4)V9.                          
001600             15  AQ-PM25-C-HIGH     PIC S9(4)V9.                          
001700             15  AQ-PM25-I-LOW      PIC 9(03).                            
001800             15  AQ-PM25-I-HIGH     PIC 9(03).                            
001900             15  AQ-PM25-CATEGORY   PIC X(32).                            
002000     05  AQ-O3-TABLE.                                                     
002100         10  AQ-O3-ROW   OCCURS 6 TIMES                                   
002200                         INDEXED BY AQ-O3-IDX.                            
002300             15  AQ-O3-C-LOW        PIC S9(4)V9.                          
002400             15  AQ-O3-C-HIGH       PIC S9(4)V9.                          
002500             15  AQ-O3-I-LOW        PIC 9(03).                            
002600             15  AQ-O3-I-HIGH       PIC 9(03).                            
002700             15  AQ-O3-CATEGORY     PIC X(32).                            
002800     05  AQ-NO2-TABLE.                                                    
002900         10  AQ-NO2-ROW  OCCURS 6 TIMES                                   
003000                         INDEXED BY AQ-NO2-IDX.                           
003100             15  AQ-NO2-C-LOW       PIC S9(4)V9.                          
003200             15  AQ-NO2-C-HIGH      PIC S9(4)V9.                          
003300             15  AQ-NO2-I-LOW       PIC 9(03).                            
003400             15  AQ-NO2-I-HIGH      PIC 9(03).                            
003500             15  AQ-NO2-CATEGORY    PIC X(32).                            
003600     05  AQ-ROW-COMP                PIC S9(4) COMP VALUE ZERO.            
