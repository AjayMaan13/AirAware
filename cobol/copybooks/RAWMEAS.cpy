000100*****************************************************************         
000200*   COPYBOOK:  RAWMEAS                                                    
000300*   TITLE:     RAW POLLUTANT MEASUREMENT RECORD                           
000400*   USED BY:   1-EXTRACT (output), 2-TRANSFORM (input)                    
000500*   ---------------------------------------------------------             
000600*   One record per pollutant reading as received from the                 
000700*   monitoring feed before cleaning, capping or AQI scoring.              
000800*****************************************************************         
000900 01  RM-RAW-MEASUREMENT-RECORD.                                           
001000     05  RM-LOCATION                PIC X(30).                            
001100     05  RM-CITY                    PIC X(20).                            
001200     05  RM-PARAMETER               PIC X(05).                            
001300     05  RM-VALUE                   PIC S9(4)V9.                          
001400     05  RM-UNIT                    PIC X(10).                            
001500     05  RM-LATITUDE                PIC S9(3)V9(4).                       
001600     05  RM-LONGITUDE               PIC S9(4)V9(4).                       
001700     05  RM-DATE-UTC                PIC X(19).                            
001800     05  RM-SOURCE-NAME             PIC X(30).                            
001900     05  FILLER                     PIC X(08).                            
