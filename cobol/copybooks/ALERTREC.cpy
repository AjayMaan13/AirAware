000100*****************************************************************         
000200*   COPYBOOK:  ALERTREC                                                   
000300*   TITLE:     ALERT LOG RECORD                                           
000400*   USED BY:   4-ALERT (output)                                           
000500*   ---------------------------------------------------------             
000600*   One row per triggered High/Severe threshold exceedance.               
000700*   AL-MESSAGE is built by 4-ALERT from the other fields; it is           
000800*   not re-derived by any downstream step.                                
000900*****************************************************************         
001000 01  AL-ALERT-RECORD.                                                     
001100     05  AL-TIMESTAMP               PIC X(19).                            
001200     05  AL-CITY                    PIC X(20).                            
001300     05  AL-DISTRICT                PIC X(20).                            
001400     05  AL-PARAMETER               PIC X(05).                            
001500     05  AL-VALUE                   PIC S9(4)V9.                          
001600     05  AL-UNIT                    PIC X(10).                            
001700     05  AL-AQI                     PIC 9(03).                            
001800     05  AL-AQI-CATEGORY            PIC X(32).                            
001900     05  AL-SEVERITY                PIC X(06).                            
002000     05  AL-MESSAGE                 PIC X(100).                           
002100     05  AL-HEALTH-RECOMMEND        PIC X(130).                           
002200     05  FILLER                     PIC X(02).                            
