000100*****************************************************************         
000200*   COPYBOOK:  PROCREAD                                                   
000300*   TITLE:     PROCESSED READING RECORD                                   
000400*   USED BY:   2-TRANSFORM (output), 3-LOAD (input)                       
000500*   ---------------------------------------------------------             
000600*   Carries every RAW-MEASUREMENT field plus the AQI score,               
000700*   category, health text and district assigned in TRANSFORM.             
000800*****************************************************************         
000900 01  PR-PROCESSED-READING-RECORD.                                         
001000     05  PR-MEASUREMENT.                                                  
001100         10  PR-LOCATION            PIC X(30).                            
001200         10  PR-CITY                PIC X(20).                            
001300         10  PR-PARAMETER           PIC X(05).                            
001400         10  PR-VALUE               PIC S9(4)V9.                          
001500         10  PR-UNIT                PIC X(10).                            
001600         10  PR-LATITUDE            PIC S9(3)V9(4).                       
001700         10  PR-LONGITUDE           PIC S9(4)V9(4).                       
001800         10  PR-DATE-UTC            PIC X(19).                            
001900         10  PR-SOURCE-NAME         PIC X(30).                            
002000     05  PR-ENRICHMENT.                                                   
002100         10  PR-AQI                 PIC 9(03).                            
002200         10  PR-AQI-CATEGORY        PIC X(32).                            
002300         10  PR-HEALTH-RECOMMEND    PIC X(130).                           
002400         10  PR-DISTRICT            PIC X(20).                            
002500     05  FILLER                     PIC X(08).                            
