000100*****************************************************************         
000200*   COPYBOOK:  LOCREC                                                     
000300*   TITLE:     MASTER LOCATION RECORD                                     
000400*   USED BY:   3-LOAD (output), 5-REPORT (input, city lookup)             
000500*   ---------------------------------------------------------             
000600*   One row per distinct CITY/DISTRICT pair.  LO-LOCATION-ID is           
000700*   the surrogate key, assigned sequentially as new pairs are             
000800*   first seen by 3-LOAD.  Unique on LO-CITY/LO-DISTRICT.                 
000900*****************************************************************         
001000 01  LO-LOCATION-RECORD.                                                  
001100     05  LO-LOCATION-ID             PIC 9(05).                            
001200     05  LO-CITY                    PIC X(20).                            
001300     05  LO-DISTRICT                PIC X(20).                            
001400     05  LO-LATITUDE                PIC S9(3)V9(4).                       
001500     05  LO-LONGITUDE               PIC S9(4)V9(4).                       
001600     05  FILLER                     PIC X(03).                            
