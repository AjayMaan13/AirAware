000100*****************************************************************         
000200*   TITLE:        AIR QUALITY RAW MEASUREMENT GENERATOR                   
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         1-EXTRACT.                                       
000500     AUTHOR.             R HENDRICKS.                                     
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       05/02/1988.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    05/02/1988  RH  INITIAL RELEASE.  WALKS THE FIXED CITY AND           
001400*                    PARAMETER TABLE, WRITES TEN READINGS EACH.           
001500*    09/19/1989  RH  AQ-0019  LONGITUDE SIGN WAS POSITIVE FOR ALL         
001600*                    THREE CITIES, CORRECTED TO WEST/WEST/WEST.           
001700*    03/11/1991  TLO AQ-0044  SOURCE NAME LITERAL STANDARDIZED            
001800*                    ACROSS ALL NINE RECORD SETS.                         
001900*    07/08/1994  MRV AQ-0102  PARAMETER TABLE EXPANDED TO INCLUDE         
002000*                    NO2 ALONGSIDE PM25 AND O3.                           
002100*    12/04/1998  JKL Y2K-0002 DATE-UTC LITERAL REVIEWED, STORED           
002200*                    AS TEXT, NO WINDOWING REQUIRED.                      
002300*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
002400*    08/14/2002  DNW AQ-0151  RECORD COUNT PER CITY/PARAMETER SET         
002500*                    MADE A 77-LEVEL CONSTANT, WAS A LITERAL 10           
002600*                    REPEATED IN THREE PLACES.                            
002700*****************************************************************         
002800     ENVIRONMENT DIVISION.                                                
002900     CONFIGURATION SECTION.                                               
003000     SPECIAL-NAMES.                                                       
003100         C01 IS TOP-OF-FORM                                               
003200         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
003300         UPSI-0 IS WS-RERUN-INDICATOR.                                    
003400     INPUT-OUTPUT SECTION.                                                
003500     FILE-CONTROL.                                                        
003600         SELECT RAWMEAS-FILE ASSIGN TO "RAWMEAS"                          
003700             ORGANIZATION IS LINE SEQUENTIAL                              
003800             FILE STATUS IS WS-RAWMEAS-STATUS.                            
003900     DATA DIVISION.                                                       
004000     FILE SECTION.                                                        
004100     FD  RAWMEAS-FILE.                                                    
004200     COPY RAWMEAS.                                                        
004300     WORKING-STORAGE SECTION.                                             
004400*                                                                         
004500*    W00 - SWITCHES AND FILE STATUS                                       
004600*                                                                         
004700 01  W00-SWITCHES.                                                        
004800     05  WS-RAWMEAS-STATUS        PIC X(02) VALUE '00'.                   
004900     05  WS-RERUN-INDICATOR       PIC X(01) VALUE SPACE.                  
005000     05  FILLER                   PIC X(01) VALUE SPACE.                  
005100 77  WS-COPIES-PER-SET            PIC S9(4) COMP VALUE 10.                
005200*                                                                         
005300*    W01 - FIXED CITY TABLE (REDEFINED BELOW FOR REPORT USE)              
005400*                                                                         
005500 01  W01-CITY-TABLE.                                                      
005600     05  WS-CITY-ROW OCCURS 3 TIMES                                       
005700                     INDEXED BY WS-CITY-IDX.                              
005800         10  WS-CITY-NAME          PIC X(20).                             
005900         10  WS-CITY-LATITUDE      PIC S9(3)V9(4).                        
006000         10  WS-CITY-LONGITUDE     PIC S9(4)V9(4).                        
006100     05  FILLER                    PIC X(01) VALUE SPACE.                 
006200 01  W01-CITY-TABLE-VIEW REDEFINES W01-CITY-TABLE.                        
006300     05  WS-CITY-BYTES             PIC X(106).                            
006400*                                                                         
006500*    W02 - FIXED PARAMETER TABLE                                          
006600*                                                                         
006700 01  W02-PARAMETER-TABLE.                                                 
006800     05  WS-PARAMETER-ROW OCCURS 3 TIMES                                  
006900                          INDEXED BY WS-PARM-IDX.                         
007000         10  WS-PARAMETER-CODE     PIC X(05).                             
007100         10  WS-PARAMETER-VALUE    PIC S9(4)V9.                           
007200         10  WS-PARAMETER-UNIT     PIC X(10).                             
007300     05  FILLER                    PIC X(01) VALUE SPACE.                 
007400 01  W02-PARAMETER-TABLE-VIEW REDEFINES W02-PARAMETER-TABLE.              
007500     05  WS-PARAMETER-BYTES        PIC X(61).                             
007600*                                                                         
007700*    W03 - COPY COUNTER, RECORD TOTAL, AND RUN-DATE WORK AREA             
007800*                                                                         
007900 01  WS-COPY-COUNTER               PIC S9(4) COMP VALUE ZERO.             
008000 01  WS-RECORD-TOTAL               PIC S9(6) COMP VALUE ZERO.             
008100 01  WS-RUN-DATE-TEXT              PIC X(19)                              
008200         VALUE '2024-01-15T00:00:00Z'.                                    
008300 01  W03-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-TEXT.                       
008400     05  WS-RUN-DATE-YEAR          PIC X(04).                             
008500     05  FILLER                    PIC X(01).                             
008600     05  WS-RUN-DATE-MONTH         PIC X(02).                             
008700     05  FILLER                    PIC X(01).                             
008800     05  WS-RUN-DATE-REST          PIC X(11).                             
008900     PROCEDURE DIVISION.                                                  
009000*                                                                         
009100*    GENERATES SYNTHETIC RAW MEASUREMENTS FOR THE FIXED THREE-            
009200*    CITY, THREE-PARAMETER TABLE -- TEN IDENTICAL COPIES PER              
009300*    CITY/PARAMETER COMBINATION, NINETY ROWS IN ALL.                      
009400*                                                                         
009500     MAIN-PROCEDURE.                                                      
009600         PERFORM 0100-INITIALIZE                                          
009700             THRU 0100-INITIALIZE-EXIT.                                   
009800         PERFORM 0200-GENERATE-CITY-SET                                   
009900             THRU 0200-GENERATE-CITY-SET-EXIT                             
010000             VARYING WS-CITY-IDX FROM 1 BY 1                              
010100             UNTIL WS-CITY-IDX > 3.                                       
010200         PERFORM 0900-FINALIZE                                            
010300             THRU 0900-FINALIZE-EXIT.                                     
010400         STOP RUN.                                                        
010500*                                                                         
010600*                                                                         
010700*    OPENS THE OUTPUT FILE AND LOADS BOTH FIXED TABLES.                   
010800*                                                                         
010900     0100-INITIALIZE.                                                     
011000         DISPLAY '1-EXTRACT: SYNTHETIC READING GENERATOR START'.          
011100         OPEN OUTPUT RAWMEAS-FILE.                                        
011200         PERFORM 0110-LOAD-CITY-TABLE                                     
011300             THRU 0110-LOAD-CITY-TABLE-EXIT.                              
011400         PERFORM 0120-LOAD-PARAMETER-TABLE                                
011500             THRU 0120-LOAD-PARAMETER-TABLE-EXIT.                         
011600         MOVE ZERO TO WS-RECORD-TOTAL.                                    
011700         .                                                                
011800     0100-INITIALIZE-EXIT.                                                
011900         EXIT.                                                            
012000         .                                                                
012100*                                                                         
012200*    THREE-CITY NAME/LATITUDE/LONGITUDE TABLE.  SEE CHANGE                
012300*    LOG 09/19/1989 FOR THE LONGITUDE SIGN CORRECTION.                    
012400*                                                                         
012500     0110-LOAD-CITY-TABLE.                                                
012600         MOVE 'Los Angeles' TO WS-CITY-NAME(1).                           
012700         MOVE 34.05         TO WS-CITY-LATITUDE(1).                       
012800         MOVE -118.24       TO WS-CITY-LONGITUDE(1).                      
012900         MOVE 'New York'    TO WS-CITY-NAME(2).                           
013000         MOVE 40.71         TO WS-CITY-LATITUDE(2).                       
013100         MOVE -74.01        TO WS-CITY-LONGITUDE(2).                      
013200         MOVE 'London'      TO WS-CITY-NAME(3).                           
013300         MOVE 51.51         TO WS-CITY-LATITUDE(3).                       
013400         MOVE -0.13         TO WS-CITY-LONGITUDE(3).                      
013500         .                                                                
013600     0110-LOAD-CITY-TABLE-EXIT.                                           
013700         EXIT.                                                            
013800         .                                                                
013900*                                                                         
014000*    THREE-PARAMETER CODE/VALUE/UNIT TABLE.  SEE CHANGE LOG               
014100*    07/08/1994 FOR THE NO2 ADDITION.                                     
014200*                                                                         
014300     0120-LOAD-PARAMETER-TABLE.                                           
014400         MOVE 'pm25'        TO WS-PARAMETER-CODE(1).                      
014500         MOVE 35.0          TO WS-PARAMETER-VALUE(1).                     
014600         MOVE 'ug/m3'       TO WS-PARAMETER-UNIT(1).                      
014700         MOVE 'o3'          TO WS-PARAMETER-CODE(2).                      
014800         MOVE 45.0          TO WS-PARAMETER-VALUE(2).                     
014900         MOVE 'ppb'         TO WS-PARAMETER-UNIT(2).                      
015000         MOVE 'no2'         TO WS-PARAMETER-CODE(3).                      
015100         MOVE 25.0          TO WS-PARAMETER-VALUE(3).                     
015200         MOVE 'ppb'         TO WS-PARAMETER-UNIT(3).                      
015300         .                                                                
015400     0120-LOAD-PARAMETER-TABLE-EXIT.                                      
015500         EXIT.                                                            
015600         .                                                                
015700*                                                                         
015800*    ONE PASS THROUGH THE PARAMETER TABLE FOR THE CURRENT                 
015900*    CITY (WS-CITY-IDX, SET BY THE VARYING CLAUSE IN THE                  
016000*    MAIN-PROCEDURE CALL ABOVE).                                          
016100*                                                                         
016200     0200-GENERATE-CITY-SET.                                              
016300         PERFORM 0300-GENERATE-PARAMETER-SET                              
016400             THRU 0300-GENERATE-PARAMETER-SET-EXIT                        
016500             VARYING WS-PARM-IDX FROM 1 BY 1                              
016600             UNTIL WS-PARM-IDX > 3.                                       
016700         .                                                                
016800     0200-GENERATE-CITY-SET-EXIT.                                         
016900         EXIT.                                                            
017000         .                                                                
017100*                                                                         
017200*    WRITES WS-COPIES-PER-SET IDENTICAL ROWS FOR THE CURRENT              
017300*    CITY/PARAMETER COMBINATION (AQ-0151 -- THE COPY COUNT IS             
017400*    NOW A 77-LEVEL CONSTANT, NOT A LITERAL REPEATED THREE                
017500*    TIMES).                                                              
017600*                                                                         
017700     0300-GENERATE-PARAMETER-SET.                                         
017800         MOVE ZERO TO WS-COPY-COUNTER.                                    
017900         PERFORM 0400-WRITE-ONE-COPY                                      
018000             THRU 0400-WRITE-ONE-COPY-EXIT                                
018100             VARYING WS-COPY-COUNTER FROM 1 BY 1                          
018200             UNTIL WS-COPY-COUNTER > WS-COPIES-PER-SET.                   
018300         .                                                                
018400     0300-GENERATE-PARAMETER-SET-EXIT.                                    
018500         EXIT.                                                            
018600         .                                                                
018700*                                                                         
018800*    BUILDS ONE RAW-MEASUREMENT RECORD FROM THE CURRENT CITY              
018900*    AND PARAMETER TABLE ROWS AND WRITES IT.  LOCATION TEXT               
019000*    IS BUILT AS '<CITY> DOWNTOWN' SINCE THE GENERATOR HAS NO             
019100*    NOTION OF A REAL STREET ADDRESS.                                     
019200*                                                                         
019300     0400-WRITE-ONE-COPY.                                                 
019400         MOVE SPACES TO RM-RAW-MEASUREMENT-RECORD.                        
019500         STRING WS-CITY-NAME(WS-CITY-IDX) DELIMITED BY SPACE              
019600             ' Downtown' DELIMITED BY SIZE                                
019700             INTO RM-LOCATION                                             
019800         END-STRING.                                                      
019900         MOVE WS-CITY-NAME(WS-CITY-IDX)      TO RM-CITY.                  
020000         MOVE WS-PARAMETER-CODE(WS-PARM-IDX) TO RM-PARAMETER.             
020100         MOVE WS-PARAMETER-VALUE(WS-PARM-IDX) TO RM-VALUE.                
020200         MOVE WS-PARAMETER-UNIT(WS-PARM-IDX)  TO RM-UNIT.                 
020300         MOVE WS-CITY-LATITUDE(WS-CITY-IDX)   TO RM-LATITUDE.             
020400         MOVE WS-CITY-LONGITUDE(WS-CITY-IDX)  TO RM-LONGITUDE.            
020500         MOVE WS-RUN-DATE-TEXT                TO RM-DATE-UTC.             
020600         MOVE 'Dummy Data Generator'          TO RM-SOURCE-NAME.          
020700         WRITE RM-RAW-MEASUREMENT-RECORD.                                 
020800         ADD 1 TO WS-RECORD-TOTAL.                                        
020900         .                                                                
021000     0400-WRITE-ONE-COPY-EXIT.                                            
021100         EXIT.                                                            
021200         .                                                                
021300*                                                                         
021400*    CLOSES THE OUTPUT FILE AND REPORTS THE RECORD COUNT.                 
021500*                                                                         
021600     0900-FINALIZE.                                                       
021700         CLOSE RAWMEAS-FILE.                                              
021800         DISPLAY '1-EXTRACT: RECORDS WRITTEN '                            
021900             WS-RECORD-TOTAL.                                             
022000         .                                                                
022100     0900-FINALIZE-EXIT.                                                  
022200         EXIT.                                                            
022300         .                                                                
