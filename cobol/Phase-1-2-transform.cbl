000100*****************************************************************         
000200*   TITLE:        AIR QUALITY READING TRANSFORM                           
000300*    IDENTIFICATION DIVISION.                                             
000400     PROGRAM-ID.         2-TRANSFORM.                                     
000500     AUTHOR.             R HENDRICKS.                                     
000600     INSTALLATION.       ENVIRONMENTAL QUALITY DATA CENTER.               
000700     DATE-WRITTEN.       06/14/1988.                                      
000800     DATE-COMPILED.                                                       
000900     SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                
001000*****************************************************************         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    06/14/1988  RH  INITIAL RELEASE.  CLEAN/CAP/SCORE/ENRICH             
001400*                    PASS FOR POLLUTANT READING BATCH.                    
001500*    02/02/1989  RH  AQ-0031  ADDED DATASET MEDIAN FILL FOR               
001600*                    ZERO/BLANK VALUE FIELD PER DATA QUALITY.             
001700*    11/09/1990  TLO AQ-0058  FIXED MOST-COMMON-CITY TIE BREAK,           
001800*                    FIRST CITY SEEN NOW WINS ON A COUNT TIE.             
001900*    04/22/1992  TLO AQ-0077  SQUARE ROOT PARAGRAPH REWRITTEN,            
002000*                    OLD VERSION LOOPED FOREVER ON STD = 0.               
002100*    08/30/1993  MRV AQ-0091  ADDED NO2 BREAKPOINT TABLE, THIRD           
002200*                    POLLUTANT ADDED TO MONITORING PROGRAM.               
002300*    01/17/1995  MRV AQ-0104  HEALTH RECOMMENDATION TEXT NOW SET          
002400*                    FROM FIXED TABLE, WAS HARD CODED IN REPORT.          
002500*    09/03/1996  JKL AQ-0119  BEYOND-INDEX AND BELOW-INDEX EDGE           
002600*                    RULES ADDED PER REGIONAL OFFICE REQUEST.             
002700*    12/04/1998  JKL Y2K-0002 DATE-UTC FIELD REVIEWED, STORED AS          
002800*                    TEXT SO NO WINDOWING WAS NECESSARY.                  
002900*    06/11/1999  JKL Y2K-0002 Y2K CERTIFICATION SIGNOFF.                  
003000*    03/14/2001  DNW AQ-0147  OUTLIER CAP NOW ROUNDS TO ONE               
003100*                    DECIMAL ON WRITE, WAS TRUNCATING.                    
003200*    10/02/2004  DNW AQ-0163  RAISED DATASET TABLE FROM 200 TO            
003300*                    500 ROWS, FEED VOLUME HAD GROWN.                     
003400*    05/19/2006  PAC AQ-0181  LONDON COORDINATES CORRECTED TO             
003500*                    FOUR DECIMAL PLACES PER SURVEY OFFICE.               
003600*****************************************************************         
003700     ENVIRONMENT DIVISION.                                                
003800     CONFIGURATION SECTION.                                               
003900     SPECIAL-NAMES.                                                       
004000         C01 IS TOP-OF-FORM                                               
004100         CLASS AQ-NUMERIC-CLASS IS '0' THRU '9'                           
004200         UPSI-0 IS WS-RERUN-INDICATOR.                                    
004300     INPUT-OUTPUT SECTION.                                                
004400     FILE-CONTROL.                                                        
004500         SELECT RAWMEAS-FILE ASSIGN TO "RAWMEAS"                          
004600             ORGANIZATION IS LINE SEQUENTIAL                              
004700             FILE STATUS IS WS-RAWMEAS-STATUS.                            
004800         SELECT PROCREAD-FILE ASSIGN TO "PROCREAD"                        
004900             ORGANIZATION IS LINE SEQUENTIAL                              
005000             FILE STATUS IS WS-PROCREAD-STATUS.                           
005100     DATA DIVISION.                                                       
005200     FILE SECTION.                                                        
005300     FD  RAWMEAS-FILE.                                                    
005400     COPY RAWMEAS.                                                        
005500     FD  PROCREAD-FILE.                                                   
005600     COPY PROCREAD.                                                       
005700     WORKING-STORAGE SECTION.                                             
005800*                                                                         
005900*    W00 - SWITCHES AND FILE STATUS                                       
006000*                                                                         
006100 01  W00-SWITCHES.                                                        
006200     05  WS-RAWMEAS-STATUS       PIC X(02) VALUE '00'.                    
006300     05  WS-PROCREAD-STATUS      PIC X(02) VALUE '00'.                    
006400     05  WS-EOF-RAW-SW           PIC X(01) VALUE SPACE.                   
006500         88  WS-EOF-RAW                    VALUE 'Y'.                     
006600     05  WS-GROUP-CHANGED-SW     PIC X(01) VALUE SPACE.                   
006700         88  WS-GROUP-CHANGED              VALUE 'Y'.                     
006800     05  WS-FOUND-SW             PIC X(01) VALUE SPACE.                   
006900         88  WS-FOUND                      VALUE 'Y'.                     
007000     05  WS-AQI-FOUND-SW         PIC X(01) VALUE SPACE.                   
007100         88  WS-AQI-FOUND                  VALUE 'Y'.                     
007200     05  WS-GEO-FOUND-SW         PIC X(01) VALUE SPACE.                   
007300         88  WS-GEO-FOUND                  VALUE 'Y'.                     
007400     05  WS-RERUN-INDICATOR      PIC X(01) VALUE SPACE.                   
007500     05  FILLER                  PIC X(01) VALUE SPACE.                   
007600*                                                                         
007700*    W01 - CONTROL BREAK KEY AND READ-AHEAD HOLD AREA                     
007800*                                                                         
007900 01  W01-CURRENT-GROUP-KEY.                                               
008000     05  WS-CURRENT-CITY         PIC X(20).                               
008100     05  WS-CURRENT-PARAMETER    PIC X(05).                               
008200 01  W01A-GROUP-KEY-VIEW REDEFINES W01-CURRENT-GROUP-KEY.                 
008300     05  WS-GROUP-KEY-BYTES       PIC X(25).                              
008400 01  W01-HOLD-RECORD.                                                     
008500     05  WS-HOLD-LOCATION        PIC X(30).                               
008600     05  WS-HOLD-CITY            PIC X(20).                               
008700     05  WS-HOLD-PARAMETER       PIC X(05).                               
008800     05  WS-HOLD-VALUE           PIC S9(4)V9.                             
008900     05  WS-HOLD-UNIT            PIC X(10).                               
009000     05  WS-HOLD-LATITUDE        PIC S9(3)V9(4).                          
009100     05  WS-HOLD-LONGITUDE       PIC S9(4)V9(4).                          
009200     05  WS-HOLD-DATE-UTC        PIC X(19).                               
009300     05  WS-HOLD-DATE-PARTS REDEFINES WS-HOLD-DATE-UTC.                   
009400         10  WS-HOLD-DATE-YEAR    PIC X(04).                              
009500         10  FILLER               PIC X(01).                              
009600         10  WS-HOLD-DATE-MONTH   PIC X(02).                              
009700         10  FILLER               PIC X(12).                              
009800     05  WS-HOLD-SOURCE          PIC X(30).                               
009900 01  W01B-HOLD-RECORD-VIEW REDEFINES W01-HOLD-RECORD.                     
010000     05  WS-HOLD-RECORD-BYTES     PIC X(134).                             
010100*                                                                         
010200*    W02 - DATASET BUFFER (ONE CITY/PARAMETER GROUP AT A TIME)            
010300*                                                                         
010400 01  W02-DATASET-TABLE.                                                   
010500     05  WS-DATASET-ROW OCCURS 500 TIMES                                  
010600                         INDEXED BY WS-DS-IDX.                            
010700         10  WD-LOCATION          PIC X(30).                              
010800         10  WD-CITY              PIC X(20).                              
010900         10  WD-PARAMETER         PIC X(05).                              
011000         10  WD-VALUE             PIC S9(4)V9.                            
011100         10  WD-UNIT              PIC X(10).                              
011200         10  WD-LATITUDE          PIC S9(3)V9(4).                         
011300         10  WD-LONGITUDE         PIC S9(4)V9(4).                         
011400         10  WD-DATE-UTC          PIC X(19).                              
011500         10  WD-SOURCE            PIC X(30).                              
011600         10  WD-AQI               PIC 9(03).                              
011700         10  WD-AQI-CATEGORY      PIC X(32).                              
011800         10  WD-HEALTH-TEXT       PIC X(130).                             
011900         10  WD-DISTRICT          PIC X(20).                              
012000     05  FILLER                   PIC X(01) VALUE SPACE.                  
012100 01  WS-DATASET-COUNT            PIC S9(4) COMP VALUE ZERO.               
012200*                                                                         
012300*    W03 - MOST-COMMON-VALUE FREQUENCY TABLES                             
012400*                                                                         
012500 01  W03-CITY-FREQ-TABLE.                                                 
012600     05  WS-CITY-FREQ-ROW OCCURS 10 TIMES                                 
012700                          INDEXED BY WS-CF-IDX.                           
012800         10  WS-CITY-FREQ-VALUE   PIC X(20).                              
012900         10  WS-CITY-FREQ-COUNT   PIC S9(4) COMP VALUE ZERO.              
013000     05  FILLER                   PIC X(01) VALUE SPACE.                  
013100 01  WS-CITY-FREQ-USED           PIC S9(4) COMP VALUE ZERO.               
013200 01  W04-PARAM-FREQ-TABLE.                                                
013300     05  WS-PARAM-FREQ-ROW OCCURS 10 TIMES                                
013400                           INDEXED BY WS-PF-IDX.                          
013500         10  WS-PARAM-FREQ-VALUE  PIC X(05).                              
013600         10  WS-PARAM-FREQ-COUNT  PIC S9(4) COMP VALUE ZERO.              
013700     05  FILLER                   PIC X(01) VALUE SPACE.                  
013800 01  WS-PARAM-FREQ-USED          PIC S9(4) COMP VALUE ZERO.               
013900 01  WS-BEST-COUNT               PIC S9(4) COMP VALUE ZERO.               
014000 01  WS-MOST-COMMON-CITY         PIC X(20) VALUE SPACES.                  
014100 01  WS-MOST-COMMON-PARAMETER    PIC X(05) VALUE SPACES.                  
014200*                                                                         
014300*    W05 - MEDIAN-OF-DATASET SORT WORK AREA                               
014400*                                                                         
014500 01  W05-SORT-WORK.                                                       
014600     05  WS-SORT-VALUES OCCURS 500 TIMES                                  
014700                        INDEXED BY WS-SORT-IDX.                           
014800         10  WS-SORT-ONE-VALUE    PIC S9(4)V9.                            
014900     05  WS-SORT-COUNT            PIC S9(4) COMP VALUE ZERO.              
015000     05  WS-SORT-TEMP             PIC S9(4)V9.                            
015100     05  WS-SORT-PASS             PIC S9(4) COMP.                         
015200     05  WS-SORT-J                PIC S9(4) COMP.                         
015300     05  WS-SORT-MID              PIC S9(4) COMP.                         
015400     05  WS-SORT-MID-UP           PIC S9(4) COMP.                         
015500     05  WS-SORT-REM              PIC S9(4) COMP.                         
015600     05  WS-MEDIAN-VALUE          PIC S9(4)V9.                            
015700     05  FILLER                   PIC X(01) VALUE SPACE.                  
015800*                                                                         
015900*    W06 - TWO-PASS OUTLIER STATISTICS                                    
016000*                                                                         
016100 01  W06-STATISTICS.                                                      
016200     05  WS-SUM-VALUE             PIC S9(8)V9(4) COMP.                    
016300     05  WS-MEAN-VALUE            PIC S9(6)V9(4) COMP.                    
016400     05  WS-VARIANCE-SUM          PIC S9(10)V9(4) COMP.                   
016500     05  WS-VARIANCE              PIC S9(8)V9(4) COMP.                    
016600     05  WS-STD-DEV               PIC S9(6)V9(4) COMP.                    
016700     05  WS-LOWER-BOUND           PIC S9(6)V9(4) COMP.                    
016800     05  WS-UPPER-BOUND           PIC S9(6)V9(4) COMP.                    
016900     05  FILLER                   PIC X(01) VALUE SPACE.                  
017000*                                                                         
017100*    W07 - HAND-ROLLED SQUARE ROOT (NEWTON'S METHOD)                      
017200*                                                                         
017300 01  W07-SQRT-WORK.                                                       
017400     05  WS-SQRT-INPUT            PIC S9(10)V9(4) COMP.                   
017500     05  WS-SQRT-GUESS            PIC S9(10)V9(4) COMP.                   
017600     05  WS-SQRT-NEW-GUESS        PIC S9(10)V9(4) COMP.                   
017700     05  WS-SQRT-ITERATIONS       PIC S9(4) COMP.                         
017800     05  WS-SQRT-RESULT           PIC S9(10)V9(4) COMP.                   
017900     05  FILLER                   PIC X(01) VALUE SPACE.                  
018000*                                                                         
018100*    W08 - AQI SCORING WORK AREA                                          
018200*                                                                         
018300 01  W08-AQI-WORK.                                                        
018400     05  WS-AQI-RESULT            PIC S9(4)V9(4) COMP.                    
018500     05  FILLER                   PIC X(01) VALUE SPACE.                  
018600*                                                                         
018700*    W09 - FIXED CITY COORDINATE TABLE                                    
018800*                                                                         
018900 01  W09-GEO-TABLE.                                                       
019000     05  WS-GEO-ROW OCCURS 3 TIMES                                        
019100                    INDEXED BY WS-GEO-IDX.                                
019200         10  WS-GEO-CITY          PIC X(20).                              
019300         10  WS-GEO-LAT           PIC S9(3)V9(4).                         
019400         10  WS-GEO-LONG          PIC S9(4)V9(4).                         
019500     05  FILLER                   PIC X(01) VALUE SPACE.                  
019600*                                                                         
019700*    W10 - EPA BREAKPOINT TABLES (SHARED COPYBOOK)                        
019800*                                                                         
019900     COPY AQITABS.                                                        
020000     PROCEDURE DIVISION.                                                  
020100*                                                                         
020200*    CONTROL FLOW FOR THE TRANSFORM STEP.  ONE GROUP OF ROWS              
020300*    (SAME CITY, SAME PARAMETER CODE) IS BUFFERED, CLEANED,               
020400*    CAPPED, SCORED, ENRICHED AND WRITTEN AT A TIME, SO A                 
020500*    BAD OR OVERSIZE GROUP CANNOT SPOIL THE REST OF THE RUN.              
020600*                                                                         
020700     MAIN-PROCEDURE.                                                      
020800         PERFORM 0100-INITIALIZE                                          
020900             THRU 0100-INITIALIZE-EXIT.                                   
021000         PERFORM 0200-PROCESS-ALL-GROUPS                                  
021100             THRU 0200-PROCESS-ALL-GROUPS-EXIT                            
021200             UNTIL WS-EOF-RAW.                                            
021300         PERFORM 0900-FINALIZE                                            
021400             THRU 0900-FINALIZE-EXIT.                                     
021500         STOP RUN.                                                        
021600*                                                                         
021700*                                                                         
021800*    OPENS BOTH FILES, LOADS THE TWO FIXED REFERENCE TABLES               
021900*    (CITY COORDINATES AND EPA BREAKPOINTS) AND PRIMES THE                
022000*    READ-AHEAD HOLD AREA WITH THE FIRST INPUT ROW SO THE                 
022100*    FIRST CALL TO 0200 ALREADY HAS A CURRENT GROUP KEY.                  
022200*                                                                         
022300     0100-INITIALIZE.                                                     
022400         DISPLAY '2-TRANSFORM: CLEAN/CAP/SCORE/ENRICH STARTING'.          
022500         OPEN INPUT RAWMEAS-FILE.                                         
022600         OPEN OUTPUT PROCREAD-FILE.                                       
022700         PERFORM 0110-LOAD-GEO-TABLE                                      
022800             THRU 0110-LOAD-GEO-TABLE-EXIT.                               
022900         PERFORM 0120-LOAD-AQI-TABLES                                     
023000             THRU 0120-LOAD-AQI-TABLES-EXIT.                              
023100         PERFORM 0150-READ-RAW-RECORD                                     
023200             THRU 0150-READ-RAW-RECORD-EXIT.                              
023300         .                                                                
023400     0100-INITIALIZE-EXIT.                                                
023500         EXIT.                                                            
023600         .                                                                
023700*                                                                         
023800*    THREE-CITY COORDINATE TABLE.  SEE CHANGE LOG 05/19/2006              
023900*    FOR THE LONDON COORDINATE CORRECTION.                                
024000*                                                                         
024100     0110-LOAD-GEO-TABLE.                                                 
024200         MOVE 'Los Angeles'       TO WS-GEO-CITY(1).                      
024300         MOVE 34.0522             TO WS-GEO-LAT(1).                       
024400         MOVE -118.2437           TO WS-GEO-LONG(1).                      
024500         MOVE 'New York'          TO WS-GEO-CITY(2).                      
024600         MOVE 40.7128             TO WS-GEO-LAT(2).                       
024700         MOVE -74.0060            TO WS-GEO-LONG(2).                      
024800         MOVE 'London'            TO WS-GEO-CITY(3).                      
024900         MOVE 51.5074             TO WS-GEO-LAT(3).                       
025000         MOVE -0.1278             TO WS-GEO-LONG(3).                      
025100         .                                                                
025200     0110-LOAD-GEO-TABLE-EXIT.                                            
025300         EXIT.                                                            
025400         .                                                                
025500*                                                                         
025600*    LOADS THE SIX-ROW EPA BREAKPOINT TABLE FOR EACH OF THE               
025700*    THREE MONITORED POLLUTANTS (PM2.5, OZONE, NO2) INTO THE              
025800*    AQ-BREAKPOINT-TABLES AREA SHARED FROM AQITABS.CPY.  EACH             
025900*    ROW IS A (CONCENTRATION-LOW, CONCENTRATION-HIGH, INDEX-              
026000*    LOW, INDEX-HIGH, CATEGORY) BAND USED BY 0620 BELOW FOR               
026100*    THE PIECEWISE-LINEAR AQI CALCULATION.                                
026200*                                                                         
026300     0120-LOAD-AQI-TABLES.                                                
026400         MOVE 0.0   TO AQ-PM25-C-LOW(1).                                  
026500         MOVE 12.0  TO AQ-PM25-C-HIGH(1).                                 
026600         MOVE 0     TO AQ-PM25-I-LOW(1).                                  
026700         MOVE 50    TO AQ-PM25-I-HIGH(1).                                 
026800         MOVE 'Good' TO AQ-PM25-CATEGORY(1).                              
026900         MOVE 12.1  TO AQ-PM25-C-LOW(2).                                  
027000         MOVE 35.4  TO AQ-PM25-C-HIGH(2).                                 
027100         MOVE 51    TO AQ-PM25-I-LOW(2).                                  
027200         MOVE 100   TO AQ-PM25-I-HIGH(2).                                 
027300         MOVE 'Moderate' TO AQ-PM25-CATEGORY(2).                          
027400         MOVE 35.5  TO AQ-PM25-C-LOW(3).                                  
027500         MOVE 55.4  TO AQ-PM25-C-HIGH(3).                                 
027600         MOVE 101   TO AQ-PM25-I-LOW(3).                                  
027700         MOVE 150   TO AQ-PM25-I-HIGH(3).                                 
027800         MOVE 'Unhealthy for Sensitive Groups'                            
027900             TO AQ-PM25-CATEGORY(3).                                      
028000         MOVE 55.5  TO AQ-PM25-C-LOW(4).                                  
028100         MOVE 150.4 TO AQ-PM25-C-HIGH(4).                                 
028200         MOVE 151   TO AQ-PM25-I-LOW(4).                                  
028300         MOVE 200   TO AQ-PM25-I-HIGH(4).                                 
028400         MOVE 'Unhealthy' TO AQ-PM25-CATEGORY(4).                         
028500         MOVE 150.5 TO AQ-PM25-C-LOW(5).                                  
028600         MOVE 250.4 TO AQ-PM25-C-HIGH(5).                                 
028700         MOVE 201   TO AQ-PM25-I-LOW(5).                                  
028800         MOVE 300   TO AQ-PM25-I-HIGH(5).                                 
028900         MOVE 'Very Unhealthy' TO AQ-PM25-CATEGORY(5).                    
029000         MOVE 250.5 TO AQ-PM25-C-LOW(6).                                  
029100         MOVE 500.4 TO AQ-PM25-C-HIGH(6).                                 
029200         MOVE 301   TO AQ-PM25-I-LOW(6).                                  
029300         MOVE 500   TO AQ-PM25-I-HIGH(6).                                 
029400         MOVE 'Hazardous' TO AQ-PM25-CATEGORY(6).                         
029500         MOVE 0     TO AQ-O3-C-LOW(1).                                    
029600         MOVE 54    TO AQ-O3-C-HIGH(1).                                   
029700         MOVE 0     TO AQ-O3-I-LOW(1).                                    
029800         MOVE 50    TO AQ-O3-I-HIGH(1).                                   
029900         MOVE 'Good' TO AQ-O3-CATEGORY(1).                                
030000         MOVE 55    TO AQ-O3-C-LOW(2).                                    
030100         MOVE 70    TO AQ-O3-C-HIGH(2).                                   
030200         MOVE 51    TO AQ-O3-I-LOW(2).                                    
030300         MOVE 100   TO AQ-O3-I-HIGH(2).                                   
030400         MOVE 'Moderate' TO AQ-O3-CATEGORY(2).                            
030500         MOVE 71    TO AQ-O3-C-LOW(3).                                    
030600         MOVE 85    TO AQ-O3-C-HIGH(3).                                   
030700         MOVE 101   TO AQ-O3-I-LOW(3).                                    
030800         MOVE 150   TO AQ-O3-I-HIGH(3).                                   
030900         MOVE 'Unhealthy for Sensitive Groups'                            
031000             TO AQ-O3-CATEGORY(3).                                        
031100         MOVE 86    TO AQ-O3-C-LOW(4).                                    
031200         MOVE 105   TO AQ-O3-C-HIGH(4).                                   
031300         MOVE 151   TO AQ-O3-I-LOW(4).                                    
031400         MOVE 200   TO AQ-O3-I-HIGH(4).                                   
031500         MOVE 'Unhealthy' TO AQ-O3-CATEGORY(4).                           
031600         MOVE 106   TO AQ-O3-C-LOW(5).                                    
031700         MOVE 200   TO AQ-O3-C-HIGH(5).                                   
031800         MOVE 201   TO AQ-O3-I-LOW(5).                                    
031900         MOVE 300   TO AQ-O3-I-HIGH(5).                                   
032000         MOVE 'Very Unhealthy' TO AQ-O3-CATEGORY(5).                      
032100         MOVE 201   TO AQ-O3-C-LOW(6).                                    
032200         MOVE 604   TO AQ-O3-C-HIGH(6).                                   
032300         MOVE 301   TO AQ-O3-I-LOW(6).                                    
032400         MOVE 500   TO AQ-O3-I-HIGH(6).                                   
032500         MOVE 'Hazardous' TO AQ-O3-CATEGORY(6).                           
032600         MOVE 0     TO AQ-NO2-C-LOW(1).                                   
032700         MOVE 53    TO AQ-NO2-C-HIGH(1).                                  
032800         MOVE 0     TO AQ-NO2-I-LOW(1).                                   
032900         MOVE 50    TO AQ-NO2-I-HIGH(1).                                  
033000         MOVE 'Good' TO AQ-NO2-CATEGORY(1).                               
033100         MOVE 54    TO AQ-NO2-C-LOW(2).                                   
033200         MOVE 100   TO AQ-NO2-C-HIGH(2).                                  
033300         MOVE 51    TO AQ-NO2-I-LOW(2).                                   
033400         MOVE 100   TO AQ-NO2-I-HIGH(2).                                  
033500         MOVE 'Moderate' TO AQ-NO2-CATEGORY(2).                           
033600         MOVE 101   TO AQ-NO2-C-LOW(3).                                   
033700         MOVE 360   TO AQ-NO2-C-HIGH(3).                                  
033800         MOVE 101   TO AQ-NO2-I-LOW(3).                                   
033900         MOVE 150   TO AQ-NO2-I-HIGH(3).                                  
034000         MOVE 'Unhealthy for Sensitive Groups'                            
034100             TO AQ-NO2-CATEGORY(3).                                       
034200         MOVE 361   TO AQ-NO2-C-LOW(4).                                   
034300         MOVE 649   TO AQ-NO2-C-HIGH(4).                                  
034400         MOVE 151   TO AQ-NO2-I-LOW(4).                                   
034500         MOVE 200   TO AQ-NO2-I-HIGH(4).                                  
034600         MOVE 'Unhealthy' TO AQ-NO2-CATEGORY(4).                          
034700         MOVE 650   TO AQ-NO2-C-LOW(5).                                   
034800         MOVE 1249  TO AQ-NO2-C-HIGH(5).                                  
034900         MOVE 201   TO AQ-NO2-I-LOW(5).                                   
035000         MOVE 300   TO AQ-NO2-I-HIGH(5).                                  
035100         MOVE 'Very Unhealthy' TO AQ-NO2-CATEGORY(5).                     
035200         MOVE 1250  TO AQ-NO2-C-LOW(6).                                   
035300         MOVE 2049  TO AQ-NO2-C-HIGH(6).                                  
035400         MOVE 301   TO AQ-NO2-I-LOW(6).                                   
035500         MOVE 500   TO AQ-NO2-I-HIGH(6).                                  
035600         MOVE 'Hazardous' TO AQ-NO2-CATEGORY(6).                          
035700         .                                                                
035800     0120-LOAD-AQI-TABLES-EXIT.                                           
035900         EXIT.                                                            
036000         .                                                                
036100*                                                                         
036200*    READ-AHEAD PARAGRAPH.  THE CURRENT ROW IS ALREADY IN                 
036300*    THE HOLD AREA BY THE TIME THIS IS CALLED AGAIN, SO THE               
036400*    GROUP-CHANGE TEST IN 0210 ALWAYS COMPARES HOLD-RECORD                
036500*    AGAINST THE GROUP IN PROGRESS, NOT A STALE ROW.                      
036600*                                                                         
036700     0150-READ-RAW-RECORD.                                                
036800         READ RAWMEAS-FILE                                                
036900             AT END                                                       
037000                 SET WS-EOF-RAW TO TRUE                                   
037100             NOT AT END                                                   
037200                 MOVE RM-RAW-MEASUREMENT-RECORD                           
037300                     TO W01-HOLD-RECORD                                   
037400         END-READ.                                                        
037500         .                                                                
037600     0150-READ-RAW-RECORD-EXIT.                                           
037700         EXIT.                                                            
037800         .                                                                
037900*                                                                         
038000*    ONE PASS OF THIS PARAGRAPH HANDLES ONE COMPLETE CITY/                
038100*    PARAMETER GROUP -- BUFFER, CLEAN, CAP, SCORE, ENRICH,                
038200*    WRITE, IN THAT ORDER.  THE GROUP KEY IS CAPTURED BEFORE              
038300*    THE BUFFER LOOP SO A CHANGE OF CITY OR PARAMETER ON THE              
038400*    READ-AHEAD ROW IS WHAT ENDS THE LOOP, NOT A ROW COUNT.               
038500*                                                                         
038600     0200-PROCESS-ALL-GROUPS.                                             
038700         MOVE SPACE TO WS-GROUP-CHANGED-SW.                               
038800         MOVE SPACES TO WS-GROUP-KEY-BYTES.                               
038900         MOVE WS-HOLD-CITY      TO WS-CURRENT-CITY.                       
039000         MOVE WS-HOLD-PARAMETER TO WS-CURRENT-PARAMETER.                  
039100         MOVE ZERO TO WS-DATASET-COUNT.                                   
039200         PERFORM 0210-BUFFER-ONE-ROW                                      
039300             THRU 0210-BUFFER-ONE-ROW-EXIT                                
039400             UNTIL WS-EOF-RAW OR WS-GROUP-CHANGED.                        
039500         PERFORM 0300-CLEAN-GROUP                                         
039600             THRU 0300-CLEAN-GROUP-EXIT.                                  
039700         PERFORM 0400-ACCUMULATE-STATISTICS                               
039800             THRU 0400-ACCUMULATE-STATISTICS-EXIT.                        
039900         PERFORM 0500-CAP-OUTLIERS                                        
040000             THRU 0500-CAP-OUTLIERS-EXIT.                                 
040100         PERFORM 0600-SCORE-GROUP                                         
040200             THRU 0600-SCORE-GROUP-EXIT.                                  
040300         PERFORM 0700-ENRICH-GROUP                                        
040400             THRU 0700-ENRICH-GROUP-EXIT.                                 
040500         PERFORM 0800-WRITE-GROUP                                         
040600             THRU 0800-WRITE-GROUP-EXIT.                                  
040700         .                                                                
040800     0200-PROCESS-ALL-GROUPS-EXIT.                                        
040900         EXIT.                                                            
041000         .                                                                
041100*                                                                         
041200*    APPENDS THE HELD ROW TO THE DATASET TABLE, THEN READS                
041300*    ONE MORE ROW AHEAD AND CHECKS WHETHER CITY OR PARAMETER              
041400*    CHANGED -- THAT IS THE SIGNAL THAT THE GROUP IS DONE.                
041500*                                                                         
041600     0210-BUFFER-ONE-ROW.                                                 
041700         ADD 1 TO WS-DATASET-COUNT.                                       
041800         INITIALIZE WS-DATASET-ROW(WS-DATASET-COUNT).                     
041900         MOVE WS-HOLD-RECORD-BYTES                                        
042000             TO WS-DATASET-ROW(WS-DATASET-COUNT).                         
042100         PERFORM 0150-READ-RAW-RECORD                                     
042200             THRU 0150-READ-RAW-RECORD-EXIT.                              
042300         IF NOT WS-EOF-RAW                                                
042400             IF WS-HOLD-CITY NOT = WS-CURRENT-CITY OR                     
042500                WS-HOLD-PARAMETER NOT = WS-CURRENT-PARAMETER              
042600                 SET WS-GROUP-CHANGED TO TRUE                             
042700             END-IF                                                       
042800         END-IF.                                                          
042900         .                                                                
043000     0210-BUFFER-ONE-ROW-EXIT.                                            
043100         EXIT.                                                            
043200         .                                                                
043300*                                                                         
043400*    CLEAN-UP PASS FOR THE WHOLE GROUP.  TALLY CITY AND                   
043500*    PARAMETER FREQUENCY FIRST, PICK THE MOST COMMON VALUE                
043600*    OF EACH, COMPUTE THE DATASET MEDIAN, THEN APPLY ALL                  
043700*    THREE AS DEFAULTS TO ANY ROW MISSING THAT FIELD (AQ-0031).           
043800*                                                                         
043900     0300-CLEAN-GROUP.                                                    
044000         MOVE ZERO TO WS-CITY-FREQ-USED.                                  
044100         MOVE ZERO TO WS-PARAM-FREQ-USED.                                 
044200         PERFORM 0320-TALLY-ONE-ROW                                       
044300             THRU 0320-TALLY-ONE-ROW-EXIT                                 
044400             VARYING WS-DS-IDX FROM 1 BY 1                                
044500             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
044600         PERFORM 0330-FIND-MOST-COMMON-CITY                               
044700             THRU 0330-FIND-MOST-COMMON-CITY-EXIT.                        
044800         PERFORM 0335-FIND-MOST-COMMON-PARAMETER                          
044900             THRU 0335-FIND-MOST-COMMON-PARAMETER-EXIT.                   
045000         PERFORM 0340-COMPUTE-MEDIAN-VALUE                                
045100             THRU 0340-COMPUTE-MEDIAN-VALUE-EXIT.                         
045200         PERFORM 0350-APPLY-ONE-DEFAULT                                   
045300             THRU 0350-APPLY-ONE-DEFAULT-EXIT                             
045400             VARYING WS-DS-IDX FROM 1 BY 1                                
045500             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
045600         .                                                                
045700     0300-CLEAN-GROUP-EXIT.                                               
045800         EXIT.                                                            
045900         .                                                                
046000     0320-TALLY-ONE-ROW.                                                  
046100*    TALLY PASS, PART ONE OF TWO -- COUNT THIS ROW'S CITY NAME            
046200*    AGAINST THE FREQUENCY TABLE SO A BLANK CITY ELSEWHERE IN             
046300*    THE GROUP CAN LATER BE DEFAULTED TO THE MOST COMMON ONE.             
046400*    A BLANK CITY ON THIS ROW HAS NOTHING TO TALLY, SO CONTROL            
046500*    SKIPS STRAIGHT TO THE PARAMETER TALLY BELOW.                         
046600         IF WD-CITY(WS-DS-IDX) = SPACES                                   
046700             GO TO 0320-TALLY-PARAMETER.                                  
046800         MOVE SPACE TO WS-FOUND-SW.                                       
046900         PERFORM 0322-SEARCH-CITY-FREQ                                    
047000             THRU 0322-SEARCH-CITY-FREQ-EXIT                              
047100             VARYING WS-CF-IDX FROM 1 BY 1                                
047200             UNTIL WS-CF-IDX > WS-CITY-FREQ-USED                          
047300                OR WS-FOUND.                                              
047400         IF NOT WS-FOUND AND WS-CITY-FREQ-USED < 10                       
047500             ADD 1 TO WS-CITY-FREQ-USED                                   
047600             MOVE WD-CITY(WS-DS-IDX)                                      
047700                 TO WS-CITY-FREQ-VALUE(WS-CITY-FREQ-USED)                 
047800             MOVE 1                                                       
047900                 TO WS-CITY-FREQ-COUNT(WS-CITY-FREQ-USED)                 
048000         END-IF.                                                          
048100     0320-TALLY-PARAMETER.                                                
048200*    TALLY PASS, PART TWO -- SAME IDEA FOR THE PARAMETER CODE.            
048300*    A BLANK PARAMETER HAS NOTHING TO TALLY EITHER, SO CONTROL            
048400*    FALLS OUT TO THE PARAGRAPH EXIT WITHOUT TOUCHING THE TABLE.          
048500         IF WD-PARAMETER(WS-DS-IDX) = SPACES                              
048600             GO TO 0320-TALLY-ONE-ROW-EXIT.                               
048700         MOVE SPACE TO WS-FOUND-SW.                                       
048800         PERFORM 0324-SEARCH-PARAM-FREQ                                   
048900             THRU 0324-SEARCH-PARAM-FREQ-EXIT                             
049000             VARYING WS-PF-IDX FROM 1 BY 1                                
049100             UNTIL WS-PF-IDX > WS-PARAM-FREQ-USED                         
049200                OR WS-FOUND.                                              
049300         IF NOT WS-FOUND AND WS-PARAM-FREQ-USED < 10                      
049400             ADD 1 TO WS-PARAM-FREQ-USED                                  
049500             MOVE WD-PARAMETER(WS-DS-IDX)                                 
049600                 TO WS-PARAM-FREQ-VALUE(WS-PARAM-FREQ-USED)               
049700             MOVE 1                                                       
049800                 TO WS-PARAM-FREQ-COUNT(WS-PARAM-FREQ-USED)               
049900         END-IF.                                                          
050000         .                                                                
050100     0320-TALLY-ONE-ROW-EXIT.                                             
050200         EXIT.                                                            
050300         .                                                                
050400*                                                                         
050500*    ONE-ROW FREQUENCY TABLE LOOKUP, CALLED REPEATEDLY BY                 
050600*    THE 0320 VARYING LOOP ABOVE.                                         
050700*                                                                         
050800     0322-SEARCH-CITY-FREQ.                                               
050900         IF WS-CITY-FREQ-VALUE(WS-CF-IDX) = WD-CITY(WS-DS-IDX)            
051000             ADD 1 TO WS-CITY-FREQ-COUNT(WS-CF-IDX)                       
051100             SET WS-FOUND TO TRUE                                         
051200         END-IF.                                                          
051300         .                                                                
051400     0322-SEARCH-CITY-FREQ-EXIT.                                          
051500         EXIT.                                                            
051600         .                                                                
051700*                                                                         
051800*    PARAMETER-CODE COUNTERPART OF 0322 ABOVE.                            
051900*                                                                         
052000     0324-SEARCH-PARAM-FREQ.                                              
052100         IF WS-PARAM-FREQ-VALUE(WS-PF-IDX)                                
052200            = WD-PARAMETER(WS-DS-IDX)                                     
052300             ADD 1 TO WS-PARAM-FREQ-COUNT(WS-PF-IDX)                      
052400             SET WS-FOUND TO TRUE                                         
052500         END-IF.                                                          
052600         .                                                                
052700     0324-SEARCH-PARAM-FREQ-EXIT.                                         
052800         EXIT.                                                            
052900         .                                                                
053000     0330-FIND-MOST-COMMON-CITY.                                          
053100*    SCANS THE CITY FREQUENCY TABLE BUILT BY 0320 ABOVE AND               
053200*    KEEPS THE HIGHEST-COUNT ENTRY AS THE GROUP'S FILL-IN CITY.           
053300*    A NAMED CITY MEANS THE SCAN FOUND SOMETHING TO WORK WITH,            
053400*    SO CONTROL JUMPS PAST THE UNKNOWN-CITY FALLBACK BELOW.               
053500         MOVE ZERO   TO WS-BEST-COUNT.                                    
053600         MOVE SPACES TO WS-MOST-COMMON-CITY.                              
053700         PERFORM 0332-CHECK-CITY-FREQ-ROW                                 
053800             THRU 0332-CHECK-CITY-FREQ-ROW-EXIT                           
053900             VARYING WS-CF-IDX FROM 1 BY 1                                
054000             UNTIL WS-CF-IDX > WS-CITY-FREQ-USED.                         
054100         IF WS-MOST-COMMON-CITY NOT = SPACES                              
054200             GO TO 0330-FIND-MOST-COMMON-CITY-EXIT.                       
054300         MOVE 'Unknown' TO WS-MOST-COMMON-CITY.                           
054400         .                                                                
054500     0330-FIND-MOST-COMMON-CITY-EXIT.                                     
054600         EXIT.                                                            
054700         .                                                                
054800*                                                                         
054900*    KEEPS THE RUNNING HIGH-WATER MARK.  ON A COUNT TIE THE               
055000*    FIRST CITY SEEN IS LEFT IN PLACE (AQ-0058) BECAUSE THIS              
055100*    TEST IS STRICTLY GREATER-THAN, NOT GREATER-OR-EQUAL.                 
055200*                                                                         
055300     0332-CHECK-CITY-FREQ-ROW.                                            
055400         IF WS-CITY-FREQ-COUNT(WS-CF-IDX) > WS-BEST-COUNT                 
055500             MOVE WS-CITY-FREQ-COUNT(WS-CF-IDX) TO WS-BEST-COUNT          
055600             MOVE WS-CITY-FREQ-VALUE(WS-CF-IDX)                           
055700                 TO WS-MOST-COMMON-CITY                                   
055800         END-IF.                                                          
055900         .                                                                
056000     0332-CHECK-CITY-FREQ-ROW-EXIT.                                       
056100         EXIT.                                                            
056200         .                                                                
056300*                                                                         
056400*    SAME SHAPE AS 0330 ABOVE BUT FOR THE PARAMETER CODE.                 
056500*    NO UNKNOWN-CODE FALLBACK IS NEEDED HERE -- A DATASET                 
056600*    GROUP IS KEYED BY PARAMETER, SO THE CODE IS NEVER BLANK              
056700*    ACROSS AN ENTIRE GROUP.                                              
056800*                                                                         
056900     0335-FIND-MOST-COMMON-PARAMETER.                                     
057000         MOVE ZERO   TO WS-BEST-COUNT.                                    
057100         MOVE SPACES TO WS-MOST-COMMON-PARAMETER.                         
057200         PERFORM 0337-CHECK-PARAM-FREQ-ROW                                
057300             THRU 0337-CHECK-PARAM-FREQ-ROW-EXIT                          
057400             VARYING WS-PF-IDX FROM 1 BY 1                                
057500             UNTIL WS-PF-IDX > WS-PARAM-FREQ-USED.                        
057600         .                                                                
057700     0335-FIND-MOST-COMMON-PARAMETER-EXIT.                                
057800         EXIT.                                                            
057900         .                                                                
058000*                                                                         
058100*    PARAMETER-CODE COUNTERPART OF 0332 ABOVE, SAME TIE RULE.             
058200*                                                                         
058300     0337-CHECK-PARAM-FREQ-ROW.                                           
058400         IF WS-PARAM-FREQ-COUNT(WS-PF-IDX) > WS-BEST-COUNT                
058500             MOVE WS-PARAM-FREQ-COUNT(WS-PF-IDX) TO WS-BEST-COUNT         
058600             MOVE WS-PARAM-FREQ-VALUE(WS-PF-IDX)                          
058700                 TO WS-MOST-COMMON-PARAMETER                              
058800         END-IF.                                                          
058900         .                                                                
059000     0337-CHECK-PARAM-FREQ-ROW-EXIT.                                      
059100         EXIT.                                                            
059200         .                                                                
059300*                                                                         
059400*    DATASET MEDIAN, USED TO FILL IN ANY ROW WHOSE READING                
059500*    VALUE CAME IN AS ZERO/BLANK.  ZERO VALUES ARE EXCLUDED               
059600*    FROM THE SORT POOL BELOW SO THEY CANNOT DRAG THE MEDIAN              
059700*    TOWARD ZERO THEMSELVES.                                              
059800*                                                                         
059900     0340-COMPUTE-MEDIAN-VALUE.                                           
060000         MOVE ZERO TO WS-SORT-COUNT.                                      
060100         PERFORM 0341-COLLECT-ONE-VALUE                                   
060200             THRU 0341-COLLECT-ONE-VALUE-EXIT                             
060300             VARYING WS-DS-IDX FROM 1 BY 1                                
060400             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
060500         IF WS-SORT-COUNT = 0                                             
060600             MOVE 0 TO WS-MEDIAN-VALUE                                    
060700         ELSE                                                             
060800             PERFORM 0342-BUBBLE-SORT-VALUES                              
060900                 THRU 0342-BUBBLE-SORT-VALUES-EXIT                        
061000             PERFORM 0346-SET-MEDIAN-FROM-SORT                            
061100                 THRU 0346-SET-MEDIAN-FROM-SORT-EXIT                      
061200         END-IF.                                                          
061300         .                                                                
061400     0340-COMPUTE-MEDIAN-VALUE-EXIT.                                      
061500         EXIT.                                                            
061600         .                                                                
061700*                                                                         
061800*    COPIES ONE NON-ZERO READING VALUE INTO THE SORT WORK                 
061900*    TABLE (W05-SORT-WORK).                                               
062000*                                                                         
062100     0341-COLLECT-ONE-VALUE.                                              
062200         IF WD-VALUE(WS-DS-IDX) NOT = ZERO                                
062300             ADD 1 TO WS-SORT-COUNT                                       
062400             MOVE WD-VALUE(WS-DS-IDX)                                     
062500                 TO WS-SORT-ONE-VALUE(WS-SORT-COUNT)                      
062600         END-IF.                                                          
062700         .                                                                
062800     0341-COLLECT-ONE-VALUE-EXIT.                                         
062900         EXIT.                                                            
063000         .                                                                
063100*                                                                         
063200*    CLASSIC BUBBLE SORT OVER THE COLLECTED VALUES -- N-1                 
063300*    OUTER PASSES, EACH ONE BUBBLING THE LARGEST REMAINING                
063400*    VALUE TO THE TOP OF THE UNSORTED PORTION OF THE TABLE.               
063500*    DATASET GROUPS ARE SMALL (TEN READINGS PER CITY/                     
063600*    PARAMETER SET) SO THE N-SQUARED COST IS NOT A CONCERN.               
063700*                                                                         
063800     0342-BUBBLE-SORT-VALUES.                                             
063900         PERFORM 0343-BUBBLE-PASS                                         
064000             THRU 0343-BUBBLE-PASS-EXIT                                   
064100             VARYING WS-SORT-PASS FROM 1 BY 1                             
064200             UNTIL WS-SORT-PASS >= WS-SORT-COUNT.                         
064300         .                                                                
064400     0342-BUBBLE-SORT-VALUES-EXIT.                                        
064500         EXIT.                                                            
064600         .                                                                
064700*                                                                         
064800*    ONE OUTER PASS OF THE BUBBLE SORT.                                   
064900*                                                                         
065000     0343-BUBBLE-PASS.                                                    
065100         PERFORM 0344-BUBBLE-COMPARE                                      
065200             THRU 0344-BUBBLE-COMPARE-EXIT                                
065300             VARYING WS-SORT-J FROM 1 BY 1                                
065400             UNTIL WS-SORT-J >= WS-SORT-COUNT.                            
065500         .                                                                
065600     0343-BUBBLE-PASS-EXIT.                                               
065700         EXIT.                                                            
065800         .                                                                
065900*                                                                         
066000*    COMPARE-AND-SWAP STEP OF THE BUBBLE SORT.  ADJACENT                  
066100*    VALUES OUT OF ORDER ARE EXCHANGED THROUGH WS-SORT-TEMP.              
066200*                                                                         
066300     0344-BUBBLE-COMPARE.                                                 
066400         IF WS-SORT-ONE-VALUE(WS-SORT-J)                                  
066500            > WS-SORT-ONE-VALUE(WS-SORT-J + 1)                            
066600             MOVE WS-SORT-ONE-VALUE(WS-SORT-J)                            
066700                 TO WS-SORT-TEMP                                          
066800             MOVE WS-SORT-ONE-VALUE(WS-SORT-J + 1)                        
066900                 TO WS-SORT-ONE-VALUE(WS-SORT-J)                          
067000             MOVE WS-SORT-TEMP                                            
067100                 TO WS-SORT-ONE-VALUE(WS-SORT-J + 1)                      
067200         END-IF.                                                          
067300         .                                                                
067400     0344-BUBBLE-COMPARE-EXIT.                                            
067500         EXIT.                                                            
067600         .                                                                
067700*                                                                         
067800*    STANDARD MEDIAN RULE -- EVEN COUNT AVERAGES THE TWO                  
067900*    MIDDLE VALUES, ODD COUNT TAKES THE SINGLE MIDDLE VALUE.              
068000*                                                                         
068100     0346-SET-MEDIAN-FROM-SORT.                                           
068200         DIVIDE WS-SORT-COUNT BY 2                                        
068300             GIVING WS-SORT-MID REMAINDER WS-SORT-REM.                    
068400         IF WS-SORT-REM = 0                                               
068500             COMPUTE WS-MEDIAN-VALUE ROUNDED =                            
068600                 (WS-SORT-ONE-VALUE(WS-SORT-MID) +                        
068700                  WS-SORT-ONE-VALUE(WS-SORT-MID + 1)) / 2                 
068800         ELSE                                                             
068900             ADD 1 TO WS-SORT-MID GIVING WS-SORT-MID-UP                   
069000             MOVE WS-SORT-ONE-VALUE(WS-SORT-MID-UP)                       
069100                 TO WS-MEDIAN-VALUE                                       
069200         END-IF.                                                          
069300         .                                                                
069400     0346-SET-MEDIAN-FROM-SORT-EXIT.                                      
069500         EXIT.                                                            
069600         .                                                                
069700*                                                                         
069800*    APPLIES THE THREE FILL-IN VALUES COMPUTED ABOVE (MOST                
069900*    COMMON CITY, MOST COMMON PARAMETER, DATASET MEDIAN) TO               
070000*    WHICHEVER FIELDS ON THIS ROW CAME IN BLANK OR ZERO.                  
070100*                                                                         
070200     0350-APPLY-ONE-DEFAULT.                                              
070300         IF WD-CITY(WS-DS-IDX) = SPACES                                   
070400             MOVE WS-MOST-COMMON-CITY TO WD-CITY(WS-DS-IDX)               
070500         END-IF.                                                          
070600         IF WD-PARAMETER(WS-DS-IDX) = SPACES                              
070700             MOVE WS-MOST-COMMON-PARAMETER                                
070800                 TO WD-PARAMETER(WS-DS-IDX)                               
070900         END-IF.                                                          
071000         IF WD-VALUE(WS-DS-IDX) = ZERO                                    
071100             MOVE WS-MEDIAN-VALUE TO WD-VALUE(WS-DS-IDX)                  
071200         END-IF.                                                          
071300         .                                                                
071400     0350-APPLY-ONE-DEFAULT-EXIT.                                         
071500         EXIT.                                                            
071600         .                                                                
071700*                                                                         
071800*    TWO-PASS OUTLIER STATISTICS (AQ-0077).  PASS ONE SUMS                
071900*    THE GROUP'S VALUES TO GET THE MEAN; PASS TWO SUMS THE                
072000*    SQUARED DEVIATIONS FROM THAT MEAN TO GET THE VARIANCE.               
072100*    THE SQUARE ROOT OF THE VARIANCE (STANDARD DEVIATION) IS              
072200*    THEN USED TO SET A +/- THREE-SIGMA CAPPING BAND AROUND               
072300*    THE MEAN FOR 0500 BELOW TO APPLY.                                    
072400*                                                                         
072500     0400-ACCUMULATE-STATISTICS.                                          
072600         MOVE ZERO TO WS-SUM-VALUE.                                       
072700         PERFORM 0410-SUM-ONE-VALUE                                       
072800             THRU 0410-SUM-ONE-VALUE-EXIT                                 
072900             VARYING WS-DS-IDX FROM 1 BY 1                                
073000             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
073100         IF WS-DATASET-COUNT > 0                                          
073200             COMPUTE WS-MEAN-VALUE ROUNDED =                              
073300                 WS-SUM-VALUE / WS-DATASET-COUNT                          
073400         ELSE                                                             
073500             MOVE 0 TO WS-MEAN-VALUE                                      
073600         END-IF.                                                          
073700         MOVE ZERO TO WS-VARIANCE-SUM.                                    
073800         PERFORM 0420-ACCUM-VARIANCE                                      
073900             THRU 0420-ACCUM-VARIANCE-EXIT                                
074000             VARYING WS-DS-IDX FROM 1 BY 1                                
074100             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
074200         IF WS-DATASET-COUNT > 0                                          
074300             COMPUTE WS-VARIANCE ROUNDED =                                
074400                 WS-VARIANCE-SUM / WS-DATASET-COUNT                       
074500         ELSE                                                             
074600             MOVE 0 TO WS-VARIANCE                                        
074700         END-IF.                                                          
074800         MOVE WS-VARIANCE TO WS-SQRT-INPUT.                               
074900         PERFORM 0450-COMPUTE-SQUARE-ROOT                                 
075000             THRU 0450-COMPUTE-SQUARE-ROOT-EXIT.                          
075100         MOVE WS-SQRT-RESULT TO WS-STD-DEV.                               
075200         COMPUTE WS-LOWER-BOUND =                                         
075300             WS-MEAN-VALUE - (3 * WS-STD-DEV).                            
075400         COMPUTE WS-UPPER-BOUND =                                         
075500             WS-MEAN-VALUE + (3 * WS-STD-DEV).                            
075600         .                                                                
075700     0400-ACCUMULATE-STATISTICS-EXIT.                                     
075800         EXIT.                                                            
075900         .                                                                
076000*                                                                         
076100*    PASS-ONE ACCUMULATOR -- RUNNING SUM FOR THE MEAN.                    
076200*                                                                         
076300     0410-SUM-ONE-VALUE.                                                  
076400         ADD WD-VALUE(WS-DS-IDX) TO WS-SUM-VALUE.                         
076500         .                                                                
076600     0410-SUM-ONE-VALUE-EXIT.                                             
076700         EXIT.                                                            
076800         .                                                                
076900*                                                                         
077000*    PASS-TWO ACCUMULATOR -- RUNNING SUM OF SQUARED                       
077100*    DEVIATIONS FROM THE MEAN COMPUTED IN PASS ONE.                       
077200*                                                                         
077300     0420-ACCUM-VARIANCE.                                                 
077400         COMPUTE WS-VARIANCE-SUM =                                        
077500             WS-VARIANCE-SUM +                                            
077600             ((WD-VALUE(WS-DS-IDX) - WS-MEAN-VALUE) ** 2).                
077700         .                                                                
077800     0420-ACCUM-VARIANCE-EXIT.                                            
077900         EXIT.                                                            
078000         .                                                                
078100*                                                                         
078200*    HAND-ROLLED SQUARE ROOT, REWRITTEN UNDER AQ-0077 AFTER               
078300*    THE ORIGINAL VERSION LOOPED FOREVER WHEN THE VARIANCE                
078400*    WAS ZERO.  A ZERO INPUT IS NOW SHORT-CIRCUITED TO A ZERO             
078500*    RESULT BEFORE NEWTON'S METHOD EVER RUNS.  OTHERWISE THE              
078600*    INPUT ITSELF IS THE STARTING GUESS AND TWELVE ITERATIONS             
078700*    OF NEWTON'S METHOD ARE PERFORMED, WHICH IS MORE THAN                 
078800*    ENOUGH FOR THE FOUR-DECIMAL PRECISION THIS FIELD CARRIES.            
078900*                                                                         
079000     0450-COMPUTE-SQUARE-ROOT.                                            
079100         IF WS-SQRT-INPUT = ZERO                                          
079200             MOVE ZERO TO WS-SQRT-RESULT                                  
079300         ELSE                                                             
079400             MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                          
079500             PERFORM 0460-NEWTON-STEP                                     
079600                 THRU 0460-NEWTON-STEP-EXIT                               
079700                 VARYING WS-SQRT-ITERATIONS FROM 1 BY 1                   
079800                 UNTIL WS-SQRT-ITERATIONS > 12                            
079900             MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                         
080000         END-IF.                                                          
080100         .                                                                
080200     0450-COMPUTE-SQUARE-ROOT-EXIT.                                       
080300         EXIT.                                                            
080400         .                                                                
080500*                                                                         
080600*    ONE NEWTON'S-METHOD ITERATION:  NEW GUESS = THE AVERAGE              
080700*    OF THE OLD GUESS AND INPUT/OLD-GUESS.  CONVERGES ON THE              
080800*    SQUARE ROOT OF WS-SQRT-INPUT.                                        
080900*                                                                         
081000     0460-NEWTON-STEP.                                                    
081100         COMPUTE WS-SQRT-NEW-GUESS ROUNDED =                              
081200             (WS-SQRT-GUESS +                                             
081300              (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.                       
081400         MOVE WS-SQRT-NEW-GUESS TO WS-SQRT-GUESS.                         
081500         .                                                                
081600     0460-NEWTON-STEP-EXIT.                                               
081700         EXIT.                                                            
081800         .                                                                
081900*                                                                         
082000*    PASS TWO OF THE OUTLIER LOGIC -- EVERY VALUE OUTSIDE THE             
082100*    THREE-SIGMA BAND SET BY 0400 ABOVE IS PULLED BACK TO THE             
082200*    NEAREST BOUNDARY RATHER THAN DROPPED, SO THE RECORD                  
082300*    COUNT GOING INTO LOAD MATCHES THE RECORD COUNT COMING                
082400*    OUT OF EXTRACT.                                                      
082500*                                                                         
082600     0500-CAP-OUTLIERS.                                                   
082700         PERFORM 0510-CAP-ONE-VALUE                                       
082800             THRU 0510-CAP-ONE-VALUE-EXIT                                 
082900             VARYING WS-DS-IDX FROM 1 BY 1                                
083000             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
083100         .                                                                
083200     0500-CAP-OUTLIERS-EXIT.                                              
083300         EXIT.                                                            
083400         .                                                                
083500*                                                                         
083600*    CAPS A SINGLE READING TO THE LOWER OR UPPER BOUND.                   
083700*    ROUNDED ON WRITE PER AQ-0147 -- THE OLD VERSION WAS                  
083800*    TRUNCATING THE CAPPED VALUE TO ONE DECIMAL.                          
083900*                                                                         
084000     0510-CAP-ONE-VALUE.                                                  
084100         IF WD-VALUE(WS-DS-IDX) < WS-LOWER-BOUND                          
084200             COMPUTE WD-VALUE(WS-DS-IDX) ROUNDED =                        
084300                 WS-LOWER-BOUND                                           
084400         ELSE                                                             
084500             IF WD-VALUE(WS-DS-IDX) > WS-UPPER-BOUND                      
084600                 COMPUTE WD-VALUE(WS-DS-IDX) ROUNDED =                    
084700                     WS-UPPER-BOUND                                       
084800             END-IF                                                       
084900         END-IF.                                                          
085000         .                                                                
085100     0510-CAP-ONE-VALUE-EXIT.                                             
085200         EXIT.                                                            
085300         .                                                                
085400*                                                                         
085500*    AQI SCORING PASS -- EVERY ROW IN THE GROUP GETS AN AQI               
085600*    VALUE, CATEGORY AND HEALTH RECOMMENDATION TEXT.                      
085700*                                                                         
085800     0600-SCORE-GROUP.                                                    
085900         PERFORM 0610-SCORE-ONE-ROW                                       
086000             THRU 0610-SCORE-ONE-ROW-EXIT                                 
086100             VARYING WS-DS-IDX FROM 1 BY 1                                
086200             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
086300         .                                                                
086400     0600-SCORE-GROUP-EXIT.                                               
086500         EXIT.                                                            
086600         .                                                                
086700*                                                                         
086800*    COMPUTE THE AQI FIRST, THEN LOOK UP THE HEALTH TEXT FOR              
086900*    WHATEVER CATEGORY THE AQI CALCULATION LANDED ON.                     
087000*                                                                         
087100     0610-SCORE-ONE-ROW.                                                  
087200         PERFORM 0620-COMPUTE-AQI-FOR-ROW                                 
087300             THRU 0620-COMPUTE-AQI-FOR-ROW-EXIT.                          
087400         PERFORM 0690-ASSIGN-HEALTH-TEXT                                  
087500             THRU 0690-ASSIGN-HEALTH-TEXT-EXIT.                           
087600         .                                                                
087700     0610-SCORE-ONE-ROW-EXIT.                                             
087800         EXIT.                                                            
087900         .                                                                
088000*                                                                         
088100*    DISPATCHES TO THE BREAKPOINT TABLE THAT MATCHES THIS                 
088200*    ROW'S PARAMETER CODE (AQ-0091 ADDED THE THIRD, NO2,                  
088300*    TABLE).  AN UNRECOGNIZED PARAMETER CODE FALLS BACK TO                
088400*    THE PM2.5 TABLE RATHER THAN LEAVING THE AQI UNSET.  IF               
088500*    THE READING FELL OUTSIDE ALL SIX BANDS OF ITS TABLE, THE             
088600*    BEYOND-INDEX/BELOW-INDEX EDGE RULE IN 0660 TAKES OVER                
088700*    (AQ-0119).                                                           
088800*                                                                         
088900     0620-COMPUTE-AQI-FOR-ROW.                                            
089000         MOVE SPACE TO WS-AQI-FOUND-SW.                                   
089100         EVALUATE WD-PARAMETER(WS-DS-IDX)                                 
089200             WHEN 'pm25'                                                  
089300                 PERFORM 0630-SEARCH-PM25-TABLE                           
089400                     THRU 0630-SEARCH-PM25-TABLE-EXIT                     
089500             WHEN 'o3'                                                    
089600                 PERFORM 0640-SEARCH-O3-TABLE                             
089700                     THRU 0640-SEARCH-O3-TABLE-EXIT                       
089800             WHEN 'no2'                                                   
089900                 PERFORM 0650-SEARCH-NO2-TABLE                            
090000                     THRU 0650-SEARCH-NO2-TABLE-EXIT                      
090100             WHEN OTHER                                                   
090200                 PERFORM 0630-SEARCH-PM25-TABLE                           
090300                     THRU 0630-SEARCH-PM25-TABLE-EXIT                     
090400         END-EVALUATE.                                                    
090500         IF NOT WS-AQI-FOUND                                              
090600             PERFORM 0660-APPLY-EDGE-RULE                                 
090700                 THRU 0660-APPLY-EDGE-RULE-EXIT                           
090800         END-IF.                                                          
090900         .                                                                
091000     0620-COMPUTE-AQI-FOR-ROW-EXIT.                                       
091100         EXIT.                                                            
091200         .                                                                
091300*                                                                         
091400*    WALKS THE SIX PM2.5 BREAKPOINT ROWS LOOKING FOR THE ONE              
091500*    THAT BRACKETS THIS ROW'S VALUE.                                      
091600*                                                                         
091700     0630-SEARCH-PM25-TABLE.                                              
091800         PERFORM 0631-CHECK-PM25-ROW                                      
091900             THRU 0631-CHECK-PM25-ROW-EXIT                                
092000             VARYING AQ-PM25-IDX FROM 1 BY 1                              
092100             UNTIL AQ-PM25-IDX > 6 OR WS-AQI-FOUND.                       
092200         .                                                                
092300     0630-SEARCH-PM25-TABLE-EXIT.                                         
092400         EXIT.                                                            
092500         .                                                                
092600*                                                                         
092700*    PIECEWISE-LINEAR AQI FORMULA FOR ONE BREAKPOINT BAND --              
092800*    SCALES THE READING'S POSITION BETWEEN THE BAND'S LOW AND             
092900*    HIGH CONCENTRATION INTO THE SAME POSITION BETWEEN THE                
093000*    BAND'S LOW AND HIGH AQI INDEX VALUES.  STANDARD EPA                  
093100*    FORMULA, SAME SHAPE REPEATED FOR EACH POLLUTANT BELOW.               
093200*                                                                         
093300     0631-CHECK-PM25-ROW.                                                 
093400         IF WD-VALUE(WS-DS-IDX) >= AQ-PM25-C-LOW(AQ-PM25-IDX)             
093500            AND WD-VALUE(WS-DS-IDX) <= AQ-PM25-C-HIGH(AQ-PM25-IDX)        
093600             COMPUTE WS-AQI-RESULT =                                      
093700                 ((AQ-PM25-I-HIGH(AQ-PM25-IDX) -                          
093800                   AQ-PM25-I-LOW(AQ-PM25-IDX)) /                          
093900                  (AQ-PM25-C-HIGH(AQ-PM25-IDX) -                          
094000                   AQ-PM25-C-LOW(AQ-PM25-IDX))) *                         
094100                 (WD-VALUE(WS-DS-IDX) -                                   
094200                  AQ-PM25-C-LOW(AQ-PM25-IDX)) +                           
094300                  AQ-PM25-I-LOW(AQ-PM25-IDX)                              
094400             COMPUTE WD-AQI(WS-DS-IDX) ROUNDED = WS-AQI-RESULT            
094500             MOVE AQ-PM25-CATEGORY(AQ-PM25-IDX)                           
094600                 TO WD-AQI-CATEGORY(WS-DS-IDX)                            
094700             SET WS-AQI-FOUND TO TRUE                                     
094800         END-IF.                                                          
094900         .                                                                
095000     0631-CHECK-PM25-ROW-EXIT.                                            
095100         EXIT.                                                            
095200         .                                                                
095300*                                                                         
095400*    OZONE COUNTERPART OF 0630 ABOVE.                                     
095500*                                                                         
095600     0640-SEARCH-O3-TABLE.                                                
095700         PERFORM 0641-CHECK-O3-ROW                                        
095800             THRU 0641-CHECK-O3-ROW-EXIT                                  
095900             VARYING AQ-O3-IDX FROM 1 BY 1                                
096000             UNTIL AQ-O3-IDX > 6 OR WS-AQI-FOUND.                         
096100         .                                                                
096200     0640-SEARCH-O3-TABLE-EXIT.                                           
096300         EXIT.                                                            
096400         .                                                                
096500*                                                                         
096600*    OZONE COUNTERPART OF 0631 ABOVE.                                     
096700*                                                                         
096800     0641-CHECK-O3-ROW.                                                   
096900         IF WD-VALUE(WS-DS-IDX) >= AQ-O3-C-LOW(AQ-O3-IDX)                 
097000            AND WD-VALUE(WS-DS-IDX) <= AQ-O3-C-HIGH(AQ-O3-IDX)            
097100             COMPUTE WS-AQI-RESULT =                                      
097200                 ((AQ-O3-I-HIGH(AQ-O3-IDX) -                              
097300                   AQ-O3-I-LOW(AQ-O3-IDX)) /                              
097400                  (AQ-O3-C-HIGH(AQ-O3-IDX) -                              
097500                   AQ-O3-C-LOW(AQ-O3-IDX))) *                             
097600                 (WD-VALUE(WS-DS-IDX) -                                   
097700                  AQ-O3-C-LOW(AQ-O3-IDX)) +                               
097800                  AQ-O3-I-LOW(AQ-O3-IDX)                                  
097900             COMPUTE WD-AQI(WS-DS-IDX) ROUNDED = WS-AQI-RESULT            
098000             MOVE AQ-O3-CATEGORY(AQ-O3-IDX)                               
098100                 TO WD-AQI-CATEGORY(WS-DS-IDX)                            
098200             SET WS-AQI-FOUND TO TRUE                                     
098300         END-IF.                                                          
098400         .                                                                
098500     0641-CHECK-O3-ROW-EXIT.                                              
098600         EXIT.                                                            
098700         .                                                                
098800*                                                                         
098900*    NO2 COUNTERPART OF 0630 ABOVE (AQ-0091).                             
099000*                                                                         
099100     0650-SEARCH-NO2-TABLE.                                               
099200         PERFORM 0651-CHECK-NO2-ROW                                       
099300             THRU 0651-CHECK-NO2-ROW-EXIT                                 
099400             VARYING AQ-NO2-IDX FROM 1 BY 1                               
099500             UNTIL AQ-NO2-IDX > 6 OR WS-AQI-FOUND.                        
099600         .                                                                
099700     0650-SEARCH-NO2-TABLE-EXIT.                                          
099800         EXIT.                                                            
099900         .                                                                
100000*                                                                         
100100*    NO2 COUNTERPART OF 0631 ABOVE (AQ-0091).                             
100200*                                                                         
100300     0651-CHECK-NO2-ROW.                                                  
100400         IF WD-VALUE(WS-DS-IDX) >= AQ-NO2-C-LOW(AQ-NO2-IDX)               
100500            AND WD-VALUE(WS-DS-IDX) <= AQ-NO2-C-HIGH(AQ-NO2-IDX)          
100600             COMPUTE WS-AQI-RESULT =                                      
100700                 ((AQ-NO2-I-HIGH(AQ-NO2-IDX) -                            
100800                   AQ-NO2-I-LOW(AQ-NO2-IDX)) /                            
100900                  (AQ-NO2-C-HIGH(AQ-NO2-IDX) -                            
101000                   AQ-NO2-C-LOW(AQ-NO2-IDX))) *                           
101100                 (WD-VALUE(WS-DS-IDX) -                                   
101200                  AQ-NO2-C-LOW(AQ-NO2-IDX)) +                             
101300                  AQ-NO2-I-LOW(AQ-NO2-IDX)                                
101400             COMPUTE WD-AQI(WS-DS-IDX) ROUNDED = WS-AQI-RESULT            
101500             MOVE AQ-NO2-CATEGORY(AQ-NO2-IDX)                             
101600                 TO WD-AQI-CATEGORY(WS-DS-IDX)                            
101700             SET WS-AQI-FOUND TO TRUE                                     
101800         END-IF.                                                          
101900         .                                                                
102000     0651-CHECK-NO2-ROW-EXIT.                                             
102100         EXIT.                                                            
102200         .                                                                
102300*                                                                         
102400*    ADDED UNDER AQ-0119 AT THE REGIONAL OFFICE'S REQUEST.                
102500*    A VALUE THAT FELL ABOVE THE TOP BAND'S HIGH CONCENTRATION            
102600*    IS TREATED AS HAZARDOUS AT THE TOP OF THE SCALE RATHER               
102700*    THAN LEFT UNSCORED; A VALUE THAT COULD NOT BE MATCHED                
102800*    FOR ANY OTHER REASON (BELOW THE BOTTOM BAND, FOR                     
102900*    EXAMPLE) IS TREATED AS GOOD AT THE BOTTOM OF THE SCALE.              
103000*                                                                         
103100     0660-APPLY-EDGE-RULE.                                                
103200         EVALUATE WD-PARAMETER(WS-DS-IDX)                                 
103300             WHEN 'o3'                                                    
103400                 IF WD-VALUE(WS-DS-IDX) > AQ-O3-C-HIGH(6)                 
103500                     MOVE 500 TO WD-AQI(WS-DS-IDX)                        
103600                     MOVE 'Hazardous (Beyond Index)'                      
103700                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
103800                 ELSE                                                     
103900                     MOVE 0 TO WD-AQI(WS-DS-IDX)                          
104000                     MOVE 'Good (Below Index)'                            
104100                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
104200                 END-IF                                                   
104300             WHEN 'no2'                                                   
104400                 IF WD-VALUE(WS-DS-IDX) > AQ-NO2-C-HIGH(6)                
104500                     MOVE 500 TO WD-AQI(WS-DS-IDX)                        
104600                     MOVE 'Hazardous (Beyond Index)'                      
104700                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
104800                 ELSE                                                     
104900                     MOVE 0 TO WD-AQI(WS-DS-IDX)                          
105000                     MOVE 'Good (Below Index)'                            
105100                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
105200                 END-IF                                                   
105300             WHEN OTHER                                                   
105400                 IF WD-VALUE(WS-DS-IDX) > AQ-PM25-C-HIGH(6)               
105500                     MOVE 500 TO WD-AQI(WS-DS-IDX)                        
105600                     MOVE 'Hazardous (Beyond Index)'                      
105700                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
105800                 ELSE                                                     
105900                     MOVE 0 TO WD-AQI(WS-DS-IDX)                          
106000                     MOVE 'Good (Below Index)'                            
106100                         TO WD-AQI-CATEGORY(WS-DS-IDX)                    
106200                 END-IF                                                   
106300         END-EVALUATE.                                                    
106400         .                                                                
106500     0660-APPLY-EDGE-RULE-EXIT.                                           
106600         EXIT.                                                            
106700         .                                                                
106800*                                                                         
106900*    FIXED HEALTH RECOMMENDATION TEXT PER AQI CATEGORY, MOVED             
107000*    HERE FROM THE REPORT PROGRAM UNDER AQ-0104 SO THE TEXT               
107100*    TRAVELS WITH THE READING RATHER THAN BEING RECOMPUTED                
107200*    AT REPORT TIME.  WORDING FOLLOWS THE EPA'S OWN AQI                   
107300*    CATEGORY DESCRIPTIONS.                                               
107400*                                                                         
107500     0690-ASSIGN-HEALTH-TEXT.                                             
107600         MOVE SPACES TO WD-HEALTH-TEXT(WS-DS-IDX).                        
107700         EVALUATE WD-AQI-CATEGORY(WS-DS-IDX)                              
107800             WHEN 'Good'                                                  
107900                 STRING 'Air quality is satisfactory, and air'            
108000                     DELIMITED BY SIZE                                    
108100                     ' pollution poses little or no risk.'                
108200                     DELIMITED BY SIZE                                    
108300                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
108400                 END-STRING                                               
108500             WHEN 'Good (Below Index)'                                    
108600                 STRING 'Air quality is satisfactory, and air'            
108700                     DELIMITED BY SIZE                                    
108800                     ' pollution poses little or no risk.'                
108900                     DELIMITED BY SIZE                                    
109000                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
109100                 END-STRING                                               
109200             WHEN 'Moderate'                                              
109300                 STRING 'Air quality is acceptable. However,'             
109400                     DELIMITED BY SIZE                                    
109500                     ' there may be a risk for some people,'              
109600                     DELIMITED BY SIZE                                    
109700                     ' particularly those who are unusually'              
109800                     DELIMITED BY SIZE                                    
109900                     ' sensitive to air pollution.'                       
110000                     DELIMITED BY SIZE                                    
110100                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
110200                 END-STRING                                               
110300             WHEN 'Unhealthy for Sensitive Groups'                        
110400                 STRING 'Members of sensitive groups may'                 
110500                     DELIMITED BY SIZE                                    
110600                     ' experience health effects. The'                    
110700                     DELIMITED BY SIZE                                    
110800                     ' general public is less likely to'                  
110900                     DELIMITED BY SIZE                                    
111000                     ' be affected.'                                      
111100                     DELIMITED BY SIZE                                    
111200                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
111300                 END-STRING                                               
111400             WHEN 'Unhealthy'                                             
111500                 STRING 'Some members of the general public'              
111600                     DELIMITED BY SIZE                                    
111700                     ' may experience health effects;'                    
111800                     DELIMITED BY SIZE                                    
111900                     ' members of sensitive groups may'                   
112000                     DELIMITED BY SIZE                                    
112100                     ' experience more serious health'                    
112200                     DELIMITED BY SIZE                                    
112300                     ' effects.'                                          
112400                     DELIMITED BY SIZE                                    
112500                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
112600                 END-STRING                                               
112700             WHEN 'Very Unhealthy'                                        
112800                 STRING 'Health alert: The risk of health'                
112900                     DELIMITED BY SIZE                                    
113000                     ' effects is increased for everyone.'                
113100                     DELIMITED BY SIZE                                    
113200                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
113300                 END-STRING                                               
113400             WHEN 'Hazardous'                                             
113500                 STRING 'Health warning of emergency'                     
113600                     DELIMITED BY SIZE                                    
113700                     ' conditions: everyone is more likely'               
113800                     DELIMITED BY SIZE                                    
113900                     ' to be affected.'                                   
114000                     DELIMITED BY SIZE                                    
114100                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
114200                 END-STRING                                               
114300             WHEN 'Hazardous (Beyond Index)'                              
114400                 STRING 'Health warning of emergency'                     
114500                     DELIMITED BY SIZE                                    
114600                     ' conditions: everyone is at risk of'                
114700                     DELIMITED BY SIZE                                    
114800                     ' serious health effects.'                           
114900                     DELIMITED BY SIZE                                    
115000                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
115100                 END-STRING                                               
115200             WHEN OTHER                                                   
115300                 STRING 'Unable to determine health risk due'             
115400                     DELIMITED BY SIZE                                    
115500                     ' to missing or invalid data.'                       
115600                     DELIMITED BY SIZE                                    
115700                     INTO WD-HEALTH-TEXT(WS-DS-IDX)                       
115800                 END-STRING                                               
115900         END-EVALUATE.                                                    
116000         .                                                                
116100     0690-ASSIGN-HEALTH-TEXT-EXIT.                                        
116200         EXIT.                                                            
116300         .                                                                
116400*                                                                         
116500*    GEOGRAPHY ENRICHMENT PASS -- FILLS IN LATITUDE/LONGITUDE             
116600*    AND DISTRICT FOR EVERY ROW IN THE GROUP.                             
116700*                                                                         
116800     0700-ENRICH-GROUP.                                                   
116900         PERFORM 0710-ENRICH-ONE-ROW                                      
117000             THRU 0710-ENRICH-ONE-ROW-EXIT                                
117100             VARYING WS-DS-IDX FROM 1 BY 1                                
117200             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
117300         .                                                                
117400     0700-ENRICH-GROUP-EXIT.                                              
117500         EXIT.                                                            
117600         .                                                                
117700*                                                                         
117800*    COORDINATES ARE ONLY LOOKED UP WHEN BOTH ARRIVED ZERO --             
117900*    A READING THAT ALREADY CARRIES A COORDINATE PAIR IS LEFT             
118000*    AS IS.  DISTRICT DEFAULTS TO DOWNTOWN WHEN BLANK, SAME               
118100*    AS THE LOAD-TIME DEFAULT IN 3-LOAD, SO A READING NEVER               
118200*    REACHES LOAD WITH A BLANK DISTRICT IN THE FIRST PLACE.               
118300*                                                                         
118400     0710-ENRICH-ONE-ROW.                                                 
118500         IF WD-LATITUDE(WS-DS-IDX) = ZERO AND                             
118600            WD-LONGITUDE(WS-DS-IDX) = ZERO                                
118700             MOVE SPACE TO WS-GEO-FOUND-SW                                
118800             PERFORM 0720-CHECK-GEO-ROW                                   
118900                 THRU 0720-CHECK-GEO-ROW-EXIT                             
119000                 VARYING WS-GEO-IDX FROM 1 BY 1                           
119100                 UNTIL WS-GEO-IDX > 3 OR WS-GEO-FOUND                     
119200         END-IF.                                                          
119300         IF WD-DISTRICT(WS-DS-IDX) = SPACES                               
119400             MOVE 'Downtown' TO WD-DISTRICT(WS-DS-IDX)                    
119500         END-IF.                                                          
119600         .                                                                
119700     0710-ENRICH-ONE-ROW-EXIT.                                            
119800         EXIT.                                                            
119900         .                                                                
120000*                                                                         
120100*    ONE-ROW LOOKUP AGAINST THE FIXED CITY COORDINATE TABLE.              
120200*                                                                         
120300     0720-CHECK-GEO-ROW.                                                  
120400         IF WS-GEO-CITY(WS-GEO-IDX) = WD-CITY(WS-DS-IDX)                  
120500             MOVE WS-GEO-LAT(WS-GEO-IDX)                                  
120600                 TO WD-LATITUDE(WS-DS-IDX)                                
120700             MOVE WS-GEO-LONG(WS-GEO-IDX)                                 
120800                 TO WD-LONGITUDE(WS-DS-IDX)                               
120900             SET WS-GEO-FOUND TO TRUE                                     
121000         END-IF.                                                          
121100         .                                                                
121200     0720-CHECK-GEO-ROW-EXIT.                                             
121300         EXIT.                                                            
121400         .                                                                
121500*                                                                         
121600*    WRITE PASS -- EVERY CLEANED, CAPPED, SCORED, ENRICHED                
121700*    ROW IN THE GROUP GOES OUT TO PROCREAD-FILE.                          
121800*                                                                         
121900     0800-WRITE-GROUP.                                                    
122000         PERFORM 0810-WRITE-ONE-ROW                                       
122100             THRU 0810-WRITE-ONE-ROW-EXIT                                 
122200             VARYING WS-DS-IDX FROM 1 BY 1                                
122300             UNTIL WS-DS-IDX > WS-DATASET-COUNT.                          
122400         .                                                                
122500     0800-WRITE-GROUP-EXIT.                                               
122600         EXIT.                                                            
122700         .                                                                
122800*                                                                         
122900*    MOVES ONE DATASET TABLE ROW INTO THE PROCESSED-READING               
123000*    RECORD LAYOUT AND WRITES IT.                                         
123100*                                                                         
123200     0810-WRITE-ONE-ROW.                                                  
123300         MOVE SPACES TO PR-PROCESSED-READING-RECORD.                      
123400         MOVE WD-LOCATION(WS-DS-IDX)     TO PR-LOCATION.                  
123500         MOVE WD-CITY(WS-DS-IDX)         TO PR-CITY.                      
123600         MOVE WD-PARAMETER(WS-DS-IDX)    TO PR-PARAMETER.                 
123700         MOVE WD-VALUE(WS-DS-IDX)        TO PR-VALUE.                     
123800         MOVE WD-UNIT(WS-DS-IDX)         TO PR-UNIT.                      
123900         MOVE WD-LATITUDE(WS-DS-IDX)     TO PR-LATITUDE.                  
124000         MOVE WD-LONGITUDE(WS-DS-IDX)    TO PR-LONGITUDE.                 
124100         MOVE WD-DATE-UTC(WS-DS-IDX)     TO PR-DATE-UTC.                  
124200         MOVE WD-SOURCE(WS-DS-IDX)       TO PR-SOURCE-NAME.               
124300         MOVE WD-AQI(WS-DS-IDX)          TO PR-AQI.                       
124400         MOVE WD-AQI-CATEGORY(WS-DS-IDX) TO PR-AQI-CATEGORY.              
124500         MOVE WD-HEALTH-TEXT(WS-DS-IDX)  TO PR-HEALTH-RECOMMEND.          
124600         MOVE WD-DISTRICT(WS-DS-IDX)     TO PR-DISTRICT.                  
124700         WRITE PR-PROCESSED-READING-RECORD.                               
124800         .                                                                
124900     0810-WRITE-ONE-ROW-EXIT.                                             
125000         EXIT.                                                            
125100         .                                                                
125200*                                                                         
125300*    CLOSE BOTH FILES AND ANNOUNCE COMPLETION ON THE CONSOLE.             
125400*                                                                         
125500     0900-FINALIZE.                                                       
125600         CLOSE RAWMEAS-FILE.                                              
125700         CLOSE PROCREAD-FILE.                                             
125800         DISPLAY '2-TRANSFORM: PROCESSING COMPLETE'.                      
125900         .                                                                
126000     0900-FINALIZE-EXIT.                                                  
126100         EXIT.                                                            
126200         .                                                                
